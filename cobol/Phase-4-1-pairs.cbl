000100******************************************************************
000110*                                                                *
000120*    PROGRAM:      4-PAIRS                                       *
000130*    AUTHOR:       J. M. ARSENAULT                               *
000140*    INSTALLATION: BLUEBIKES DATA SERVICES                       *
000150*    DATE-WRITTEN: 02/09/1992                                    *
000160*    DATE-COMPILED:                                              *
000170*    SECURITY:     NON-CONFIDENTIAL                              *
000180*                                                                *
000190******************************************************************
000200*    REMARKS.                                                   *
000210*    FOURTH AND LAST STEP OF THE NIGHTLY TRIP-FILE BATCH.        *
000220*    BUILDS THE PER-ROUTE (ORIGIN/DESTINATION STATION PAIR)      *
000230*    USAGE SUMMARY.  PASS 1 AVERAGES STATION COORDINATES, JUST   *
000240*    AS IN 3-STATIONS.  PASS 2 RE-READS TRIP-IN; EACH QUALIFYING *
000250*    TRIP A-TO-B UPDATES THE FORWARD SIDE OF PAIR (A,B) AND THE  *
000260*    REVERSE SIDE OF PAIR (B,A).  THE PAIR TABLE IS SORTED WITH  *
000270*    NEWTON STATIONS (ID STARTING WITH N) FIRST, THEN BY STATION *
000280*    ID, APPLIED TO THE START KEY AND THEN THE END KEY.          *
000290*                                                                *
000300*-----------------------------------------------------------------
000310*    CHANGE LOG                                                 *
000320*-----------------------------------------------------------------
000330* DATE       PRGMR  TKT#    DESCRIPTION                         *
000340* ---------- ------ ------- ----------------------------------- *
000350* 02/09/1992 JMA    CR-0271 ORIGINAL WRITE-UP, MODELED ON        *
000360*                           3-STATIONS AND THE REGION/DEPT/     *
000370*                           COMMUNE ROLL-UP JOB.                 *
000380* 04/02/1993 JMA    CR-0299 PAIR TABLE CAPACITY RAISED TO 4000   *
000390*                           ENTRIES TO MATCH 3-STATIONS' RAISE.  *
000400* 07/19/1996 FXM    CR-0403 ELECTRIC/CLASSIC DURATION TOTALS     *
000410*                           SPLIT OUT PER BIKE CLASS, SAME AS   *
000420*                           3-STATIONS CR-0402.                  *
000430* 11/09/1998 KR     CR-0515 Y2K REVIEW -- NO DATE ARITHMETIC IN  *
000440*                           THIS PROGRAM.  SIGNED OFF.           *
000450* 06/30/2001 JMA    CR-0589 NEWTON-FIRST SORT KEY ADDED PER      *
000460*                           PLANNING DEPT REQUEST -- THEIR OWN   *
000470*                           STATIONS MUST LEAD THE REPORT.       *
000480* 01/22/2003 JMA    CR-0616 ZERO-BIDIRECTIONAL PAIRS NOW         *
000490*                           SUPPRESSED, SAME AS 3-STATIONS       *
000500*                           CR-0615.                             *
000510*-----------------------------------------------------------------
000520* 06/11/2003 KR     CR-0649 PAIR-DUR-TOTAL-FWD/REV AND THE E-/C-  *
000530*                           SPLITS WERE PLAIN COMP AND DROPPED    *
000540*                           THE SIGN OF A NEGATIVE TRIP DURATION  *
000550*                           WHEN ADDED IN ON PASS 2, THROWING OFF *
000560*                           DUR-AVG-FWD/REV/BIDIR.  THESE AND      *
000570*                           MET-DURATION-TOTAL AND ITS E-/C-       *
000580*                           SPLITS ARE NOW SIGNED COMP.  SAME      *
000590*                           PROBLEM, SAME FIX AS 3-STATIONS        *
000600*                           CR-0648.  DISPLAY-FORMAT-MANAGER       *
000610*                           COUNT/PCT/AVG FIELDS ALSO CHANGED TO  *
000620*                           Z-SUPPRESSED PICTURES SO THE PAIR-OUT *
000630*                           SUMMARY TEXT DOES NOT SHOW LEADING     *
000640*                           ZEROS.                                 *
000650*-----------------------------------------------------------------
000660* 07/02/2003 FXM    CR-0653 7100-FILTER-TRIP WAS TESTING THE FULL  *
000670*                           X(05) ALPHANUMERIC REDEFINE OF THE     *
000680*                           SIGNED DURATION FIELD FOR IS NUMERIC.  *
000690*                           THE OVERPUNCHED SIGN BYTE ON ANY        *
000700*                           NEGATIVE DURATION MADE THAT TEST FAIL, *
000710*                           SO EVERY NEGATIVE-DURATION TRIP WAS     *
000720*                           REJECTED BEFORE IT EVER REACHED THE     *
000730*                           ACCUMULATORS -- DEFEATING THE SIGNED    *
000740*                           COMP FIX IN CR-0649.  SPLIT OFF THE     *
000750*                           UNSIGNED DIGIT POSITIONS FOR THE        *
000760*                           ALPHANUMERIC TEST AND CHECK THE SIGNED  *
000770*                           FIELD ITSELF FOR NUMERIC-NESS, SAME AS  *
000780*                           3-STATIONS CR-0652.                     *
000790*-----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000810 PROGRAM-ID. 4-PAIRS.
000820 AUTHOR. J. M. ARSENAULT.
000830 INSTALLATION. BLUEBIKES DATA SERVICES.
000840 DATE-WRITTEN. 02/09/1992.
000850 DATE-COMPILED.
000860 SECURITY. NON-CONFIDENTIAL.
000870******************************************************************
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SOURCE-COMPUTER. IBM-3081.
000910 OBJECT-COMPUTER. IBM-3081.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940*-----------------------------------------------------------------
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970     SELECT E-TRIP-FILE ASSIGN TO TRIPIN
000980         ORGANIZATION LINE SEQUENTIAL
000990         FILE STATUS IS WS-TRIPIN-STATUS.
001000     SELECT WK-PAIR-FILE ASSIGN TO PAIRWORK
001010         ORGANIZATION LINE SEQUENTIAL
001020         FILE STATUS IS WS-PAIRWORK-STATUS.
001030     SELECT SRT-PAIR-FILE ASSIGN TO PAIRSRT
001040         ORGANIZATION LINE SEQUENTIAL
001050         FILE STATUS IS WS-PAIRSRT-STATUS.
001060     SELECT C-PAIR-FILE ASSIGN TO PAIROUT
001070         ORGANIZATION LINE SEQUENTIAL
001080         FILE STATUS IS WS-PAIROUT-STATUS.
001090     SELECT SORT-WORK-FILE ASSIGN TO SORTWK02.
001100******************************************************************
001110 DATA DIVISION.
001120 FILE SECTION.
001130*-----------------------------------------------------------------
001140*    TRIP-IN -- CLEANED TRIP RECORD, READ TWICE
001150*-----------------------------------------------------------------
001160 FD  E-TRIP-FILE.
001170 01  E-TRIP-REC.
001180     05  E-RIDE-ID                PIC X(20).
001190     05  E-RIDEABLE-TYPE           PIC X(13).
001200     05  E-STARTED-AT              PIC X(19).
001210     05  E-ENDED-AT                PIC X(19).
001220     05  E-START-STATION-NAME     PIC X(50).
001230     05  E-START-STATION-ID        PIC X(08).
001240     05  E-END-STATION-NAME       PIC X(50).
001250     05  E-END-STATION-ID          PIC X(08).
001260     05  E-START-LAT               PIC S9(03)V9(05).
001270     05  E-START-LNG               PIC S9(03)V9(05).
001280     05  E-END-LAT                 PIC S9(03)V9(05).
001290     05  E-END-LNG                 PIC S9(03)V9(05).
001300     05  E-MEMBER-CASUAL           PIC X(06).
001310     05  E-DURATION-MINUTES        PIC S9(05).
001320     05  FILLER                    PIC X(01).
001330*-----------------------------------------------------------------
001340*    PAIRWORK -- UNSORTED PAIR SUMMARY, SORTED BELOW BY THE
001350*    NEWTON-FIRST COMPOSITE KEY BUILT IN 8100-BUILD-SORT-KEY
001360*-----------------------------------------------------------------
001370 FD  WK-PAIR-FILE.
001380 01  WK-PAIR-REC.
001390     05  WK-PAIR-SORT-KEY         PIC X(18).
001400     05  WK-PAIR-BODY             PIC X(458).
001410*-----------------------------------------------------------------
001420*    SORTED PAIR WORK FILE -- STILL CARRIES THE NEWTON-FIRST KEY
001430*    PREFIX.  8600-COPY-SORTED-PAIRS STRIPS THE PREFIX BACK OFF
001440*    BEFORE PAIRS-OUT IS WRITTEN, SO THE SORT NEVER WRITES
001450*    DIRECTLY TO A RECORD OF A DIFFERENT LENGTH.
001460*-----------------------------------------------------------------
001470 FD  SRT-PAIR-FILE.
001480 01  SRT-PAIR-REC.
001490     05  SRT-PAIR-SORT-KEY        PIC X(18).
001500     05  SRT-PAIR-BODY            PIC X(458).
001510*-----------------------------------------------------------------
001520*    PAIRS-OUT -- FINAL SORTED PAIR SUMMARY
001530*-----------------------------------------------------------------
001540 FD  C-PAIR-FILE.
001550 01  C-PAIR-REC.
001560     05  C-START-STATION          PIC X(08).
001570     05  C-START-STATION-NAME     PIC X(62).
001580     05  C-START-LAT               PIC S9(03)V9(05).
001590     05  C-START-LNG               PIC S9(03)V9(05).
001600     05  C-END-STATION            PIC X(08).
001610     05  C-END-STATION-NAME       PIC X(62).
001620     05  C-END-LAT                 PIC S9(03)V9(05).
001630     05  C-END-LNG                 PIC S9(03)V9(05).
001640     05  C-START-MUNICIPALITY      PIC X(10).
001650     05  C-END-MUNICIPALITY        PIC X(10).
001660     05  C-TRIP-COUNT-FWD          PIC 9(07).
001670     05  C-TRIP-COUNT-REV          PIC 9(07).
001680     05  C-TRIP-COUNT-BIDIR        PIC 9(08).
001690     05  C-TRIP-COUNT-DISPLAY      PIC X(30).
001700     05  C-E-BIKE-PCT-FWD          PIC 9(03).
001710     05  C-E-BIKE-PCT-REV          PIC 9(03).
001720     05  C-E-BIKE-PCT-BIDIR        PIC 9(03).
001730     05  C-E-BIKE-PCT-DISPLAY      PIC X(30).
001740     05  C-DUR-AVG-FWD             PIC 9(05)V9(01).
001750     05  C-DUR-AVG-REV             PIC 9(05)V9(01).
001760     05  C-DUR-AVG-BIDIR           PIC 9(05)V9(01).
001770     05  C-DUR-AVG-DISPLAY         PIC X(40).
001780     05  C-E-DUR-AVG-FWD           PIC 9(05)V9(01).
001790     05  C-E-DUR-AVG-REV           PIC 9(05)V9(01).
001800     05  C-E-DUR-AVG-BIDIR         PIC 9(05)V9(01).
001810     05  C-E-DUR-AVG-DISPLAY       PIC X(40).
001820     05  C-C-DUR-AVG-FWD           PIC 9(05)V9(01).
001830     05  C-C-DUR-AVG-REV           PIC 9(05)V9(01).
001840     05  C-C-DUR-AVG-BIDIR         PIC 9(05)V9(01).
001850     05  C-C-DUR-AVG-DISPLAY       PIC X(40).
001860     05  FILLER                   PIC X(01).
001870*-----------------------------------------------------------------
001880*    SORT WORK FILE -- SD FOR THE SORT VERB
001890*-----------------------------------------------------------------
001900 SD  SORT-WORK-FILE.
001910 01  T-PAIR-REC.
001920     05  T-PAIR-SORT-KEY          PIC X(18).
001930     05  T-PAIR-BODY              PIC X(458).
001940******************************************************************
001950 WORKING-STORAGE SECTION.
001960*-----------------------------------------------------------------
001970 01  FILE-WORKING-MANAGER.
001980     05  WS-TRIPIN-STATUS         PIC X(02) VALUE "00".
001990     05  WS-PAIRWORK-STATUS       PIC X(02) VALUE "00".
002000     05  WS-PAIRSRT-STATUS        PIC X(02) VALUE "00".
002010     05  WS-PAIROUT-STATUS        PIC X(02) VALUE "00".
002020     05  TRIPIN-EOF-SW             PIC X(01) VALUE SPACE.
002030         88  TRIPIN-EOF                      VALUE HIGH-VALUE.
002040     05  SRTPAIR-EOF-SW            PIC X(01) VALUE SPACE.
002050         88  SRTPAIR-EOF                     VALUE HIGH-VALUE.
002060     05  FILLER                    PIC X(01).
002070 77  WS-OUTPUT-COUNT              PIC 9(07) COMP VALUE ZERO.
002080*-----------------------------------------------------------------
002090*    STATION COORDINATE TABLE -- PASS 1 OF THIS PROGRAM REPEATS
002100*    3-STATIONS' COORDINATE-AVERAGING PASS INDEPENDENTLY, SINCE
002110*    THE SHOP'S PROGRAMS DO NOT CALL ONE ANOTHER.
002120*-----------------------------------------------------------------
002130 01  STATION-TABLE-MANAGER.
002140     05  STA-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
002150     05  STA-ENTRY OCCURS 450 TIMES
002160             INDEXED BY STA-IDX.
002170         10  STA-ID               PIC X(08).
002180         10  STA-LAT-SUM           PIC S9(09)V9(05) COMP.
002190         10  STA-LNG-SUM           PIC S9(09)V9(05) COMP.
002200         10  STA-COORD-COUNT       PIC 9(07) COMP.
002210         10  STA-AVG-LAT           PIC S9(03)V9(05).
002220         10  STA-AVG-LNG           PIC S9(03)V9(05).
002230         10  FILLER                PIC X(01).
002240*-----------------------------------------------------------------
002250*    PAIR TABLE -- ONE ENTRY PER ORDERED (START,END) PAIR SEEN
002260*    IN PASS 2.  BUILT BY LINEAR SEARCH-AND-INSERT, THE SAME
002270*    IDIOM THE STATION TABLE USES.
002280*-----------------------------------------------------------------
002290 01  PAIR-TABLE-MANAGER.
002300     05  PAIR-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
002310     05  PAIR-ENTRY OCCURS 4000 TIMES
002320             INDEXED BY PAIR-IDX.
002330         10  PAIR-START-ID         PIC X(08).
002340         10  PAIR-END-ID           PIC X(08).
002350         10  PAIR-START-NAME       PIC X(62).
002360         10  PAIR-END-NAME         PIC X(62).
002370         10  PAIR-START-MUN        PIC X(10).
002380         10  PAIR-END-MUN          PIC X(10).
002390         10  PAIR-START-LAT        PIC S9(03)V9(05).
002400         10  PAIR-START-LNG        PIC S9(03)V9(05).
002410         10  PAIR-END-LAT          PIC S9(03)V9(05).
002420         10  PAIR-END-LNG          PIC S9(03)V9(05).
002430         10  PAIR-NAMES-CAPTURED-SW PIC 9(01) COMP VALUE ZERO.
002440             88  PAIR-NAMES-CAPTURED            VALUE 1.
002450         10  PAIR-COUNT-FWD        PIC 9(07) COMP VALUE ZERO.
002460         10  PAIR-COUNT-REV        PIC 9(07) COMP VALUE ZERO.
002470         10  PAIR-DUR-TOTAL-FWD    PIC S9(09) COMP VALUE ZERO.
002480         10  PAIR-DUR-TOTAL-REV    PIC S9(09) COMP VALUE ZERO.
002490         10  PAIR-E-COUNT-FWD      PIC 9(07) COMP VALUE ZERO.
002500         10  PAIR-E-COUNT-REV      PIC 9(07) COMP VALUE ZERO.
002510         10  PAIR-E-DUR-TOTAL-FWD  PIC S9(09) COMP VALUE ZERO.
002520         10  PAIR-E-DUR-TOTAL-REV  PIC S9(09) COMP VALUE ZERO.
002530         10  PAIR-C-DUR-TOTAL-FWD  PIC S9(09) COMP VALUE ZERO.
002540         10  PAIR-C-DUR-TOTAL-REV  PIC S9(09) COMP VALUE ZERO.
002550         10  FILLER                PIC X(01).
002560*-----------------------------------------------------------------
002570*    SEARCH/ACCUMULATE WORK FIELDS
002580*-----------------------------------------------------------------
002590 01  SEARCH-WORKING-MANAGER.
002600     05  SRCH-KEY-ID              PIC X(08).
002610     05  SRCH-FOUND-SW            PIC 9(01) COMP VALUE ZERO.
002620         88  SRCH-FOUND                         VALUE 1.
002630     05  SRCH-TABLE-SUB           PIC 9(04) COMP VALUE ZERO.
002640     05  SRCH-PAIR-START-ID       PIC X(08).
002650     05  SRCH-PAIR-END-ID         PIC X(08).
002660     05  SRCH-PAIR-FOUND-SW       PIC 9(01) COMP VALUE ZERO.
002670         88  SRCH-PAIR-FOUND                    VALUE 1.
002680     05  SRCH-PAIR-SUB            PIC 9(04) COMP VALUE ZERO.
002690     05  TRIP-FILTER-SW           PIC 9(01) COMP VALUE ZERO.
002700         88  TRIP-ACCEPTED                      VALUE 0.
002710         88  TRIP-REJECTED                      VALUE 1.
002720     05  FILLER                   PIC X(01).
002730*-----------------------------------------------------------------
002740*    COORDINATE / DURATION EDIT WORK AREAS
002750*-----------------------------------------------------------------
002760 01  WS-COORD-EDIT-AREA.
002770     05  WS-COORD-FIELD           PIC S9(03)V9(05).
002780     05  WS-COORD-ALPHA REDEFINES WS-COORD-FIELD PIC X(08).
002790     05  FILLER                   PIC X(01).
002800*    DURATION ARRIVES AS SIGNED NUMERIC, AND A NEGATIVE DURATION
002810*    IS A VALID PAIR TRIP, NOT A BAD ONE.  THE MAGNITUDE VIEW
002820*    BELOW KEEPS THE SIGN-BEARING LAST BYTE OUT OF THE
002830*    ALPHANUMERIC TEST SO AN OVERPUNCHED NEGATIVE DIGIT IS NOT
002840*    MISREAD AS NON-NUMERIC.
002850 01  WS-DURATION-EDIT-AREA.
002860     05  WS-DURATION-FIELD        PIC S9(05).
002870     05  WS-DURATION-MAGNITUDE REDEFINES WS-DURATION-FIELD.
002880         10  WS-DURATION-DIGITS-14 PIC X(04).
002890         10  WS-DURATION-LAST-BYTE PIC X(01).
002900     05  FILLER                   PIC X(01).
002910*-----------------------------------------------------------------
002920*    MUNICIPALITY-LOOKUP WORK AREA
002930*-----------------------------------------------------------------
002940 01  MUNICIPALITY-WORKING-MANAGER.
002950     05  MUN-STATION-ID           PIC X(08).
002960     05  MUN-FIRST-CHAR REDEFINES MUN-STATION-ID.
002970         10  MUN-FIRST-BYTE       PIC X(01).
002980         10  FILLER               PIC X(07).
002990     05  MUN-RESULT               PIC X(10).
003000     05  FILLER                   PIC X(01).
003010*-----------------------------------------------------------------
003020*    STATION-NAME-FORMATTER WORK AREA
003030*-----------------------------------------------------------------
003040 01  NAME-FORMAT-WORKING-MANAGER.
003050     05  NFW-STATION-ID           PIC X(08).
003060     05  NFW-RAW-NAME             PIC X(50).
003070     05  NFW-MUNICIPALITY         PIC X(10).
003080     05  NFW-DISPLAY-NAME         PIC X(62).
003090     05  FILLER                   PIC X(01).
003100*-----------------------------------------------------------------
003110*    BIKE-TYPE-NORMALIZER WORK AREA
003120*-----------------------------------------------------------------
003130 01  BIKE-TYPE-WORKING-MANAGER.
003140     05  BTW-RAW-TYPE             PIC X(13).
003150     05  BTW-NORMALIZED-TYPE      PIC X(13).
003160     05  BTW-ELECTRIC-SW          PIC 9(01) COMP VALUE ZERO.
003170         88  BTW-IS-ELECTRIC                     VALUE 1.
003180     05  FILLER                   PIC X(01).
003190*-----------------------------------------------------------------
003200*    WEIGHTED-AVERAGE / DERIVED-METRIC WORK FIELDS
003210*-----------------------------------------------------------------
003220 01  METRIC-WORKING-MANAGER.
003230     05  MET-TRIP-COUNT           PIC 9(07) COMP.
003240     05  MET-ELECTRIC-COUNT       PIC 9(07) COMP.
003250     05  MET-DURATION-TOTAL       PIC S9(09) COMP.
003260     05  MET-ELEC-DUR-TOTAL       PIC S9(09) COMP.
003270     05  MET-CLASSIC-DUR-TOTAL    PIC S9(09) COMP.
003280     05  MET-CLASSIC-COUNT        PIC 9(07) COMP.
003290     05  MET-PERCENT-RESULT       PIC 9(03).
003300     05  MET-AVERAGE-RESULT       PIC 9(05)V9(01).
003310     05  FILLER                   PIC X(01).
003320*-----------------------------------------------------------------
003330*    DIRECTIONAL-METRIC-FORMATTER WORK FIELDS
003340*-----------------------------------------------------------------
003350 01  DISPLAY-FORMAT-MANAGER.
003360     05  DFM-FWD-COUNT            PIC Z(6)9.
003370     05  DFM-REV-COUNT            PIC Z(6)9.
003380     05  DFM-BIDIR-COUNT          PIC Z(7)9.
003390     05  DFM-FWD-PCT              PIC ZZ9.
003400     05  DFM-REV-PCT              PIC ZZ9.
003410     05  DFM-BIDIR-PCT            PIC ZZ9.
003420     05  DFM-FWD-AVG              PIC Z(4)9.9.
003430     05  DFM-REV-AVG              PIC Z(4)9.9.
003440     05  DFM-BIDIR-AVG            PIC Z(4)9.9.
003450     05  DFM-MODE                 PIC X(01).
003460         88  DFM-MODE-COUNT                 VALUE "C".
003470         88  DFM-MODE-PCT                   VALUE "P".
003480         88  DFM-MODE-AVG                   VALUE "A".
003490     05  DFM-RESULT               PIC X(40).
003500     05  FILLER                   PIC X(01).
003510*-----------------------------------------------------------------
003520*    SORT-KEY BUILDER WORK FIELDS -- NEWTON ("N"-PREFIXED)
003530*    STATIONS SORT BEFORE ALL OTHERS; WITHIN EACH GROUP THE
003540*    SORT IS A PLAIN ALPHABETIC COMPARE ON THE STATION ID.
003550*-----------------------------------------------------------------
003560 01  SORT-KEY-WORKING-MANAGER.
003570     05  SKW-STATION-ID           PIC X(08).
003580     05  SKW-FIRST-CHAR REDEFINES SKW-STATION-ID.
003590         10  SKW-FIRST-BYTE       PIC X(01).
003600         10  FILLER               PIC X(07).
003610     05  SKW-NEWTON-FLAG          PIC X(01).
003620     05  FILLER                   PIC X(01).
003630******************************************************************
003640 PROCEDURE DIVISION.
003650*-----------------------------------------------------------------
003660 0000-MAIN-PROCEDURE.
003670*-----------------------------------------------------------------
003680     PERFORM 1000-OPEN-PASS1-FILES.
003690     PERFORM 2000-READ-TRIPIN.
003700     PERFORM 3000-PASS1-ACCUMULATE THRU 3000-EXIT
003710         UNTIL TRIPIN-EOF.
003720     CLOSE E-TRIP-FILE.
003730     PERFORM 5000-PASS1-AVERAGE.
003740     PERFORM 1100-OPEN-PASS2-FILES.
003750     MOVE SPACE TO TRIPIN-EOF-SW.
003760     PERFORM 2000-READ-TRIPIN.
003770     PERFORM 7000-PASS2-ACCUMULATE THRU 7000-EXIT
003780         UNTIL TRIPIN-EOF.
003790     CLOSE E-TRIP-FILE.
003800     PERFORM 8000-EMIT-PAIRS.
003810     PERFORM 8500-SORT-PAIRS.
003820     PERFORM 8600-COPY-SORTED-PAIRS.
003830     DISPLAY "4-PAIRS RECORDS WRITTEN: " WS-OUTPUT-COUNT.
003840     STOP RUN.
003850*-----------------------------------------------------------------
003860 1000-OPEN-PASS1-FILES.
003870*-----------------------------------------------------------------
003880     OPEN INPUT E-TRIP-FILE.
003890     IF WS-TRIPIN-STATUS NOT = "00"
003900         DISPLAY "4-PAIRS: TRIP-IN OPEN ERROR " WS-TRIPIN-STATUS
003910         STOP RUN
003920     END-IF.
003930*-----------------------------------------------------------------
003940 1100-OPEN-PASS2-FILES.
003950*-----------------------------------------------------------------
003960     OPEN INPUT E-TRIP-FILE.
003970*-----------------------------------------------------------------
003980 2000-READ-TRIPIN.
003990*-----------------------------------------------------------------
004000     READ E-TRIP-FILE
004010         AT END
004020             MOVE HIGH-VALUE TO TRIPIN-EOF-SW
004030     END-READ.
004040*-----------------------------------------------------------------
004050 3000-PASS1-ACCUMULATE.
004060*-----------------------------------------------------------------
004070     IF E-START-STATION-ID NOT = SPACE
004080         MOVE E-START-LAT TO WS-COORD-FIELD
004090         IF WS-COORD-ALPHA IS NUMERIC
004100             MOVE E-START-STATION-ID TO SRCH-KEY-ID
004110             PERFORM 3500-FIND-OR-INSERT-STATION
004120             MOVE E-START-LAT TO WS-COORD-FIELD
004130             ADD WS-COORD-FIELD TO STA-LAT-SUM (SRCH-TABLE-SUB)
004140             MOVE E-START-LNG TO WS-COORD-FIELD
004150             ADD WS-COORD-FIELD TO STA-LNG-SUM (SRCH-TABLE-SUB)
004160             ADD 1 TO STA-COORD-COUNT (SRCH-TABLE-SUB)
004170         END-IF
004180     END-IF.
004190     IF E-END-STATION-ID NOT = SPACE
004200         MOVE E-END-LAT TO WS-COORD-FIELD
004210         IF WS-COORD-ALPHA IS NUMERIC
004220             MOVE E-END-STATION-ID TO SRCH-KEY-ID
004230             PERFORM 3500-FIND-OR-INSERT-STATION
004240             MOVE E-END-LAT TO WS-COORD-FIELD
004250             ADD WS-COORD-FIELD TO STA-LAT-SUM (SRCH-TABLE-SUB)
004260             MOVE E-END-LNG TO WS-COORD-FIELD
004270             ADD WS-COORD-FIELD TO STA-LNG-SUM (SRCH-TABLE-SUB)
004280             ADD 1 TO STA-COORD-COUNT (SRCH-TABLE-SUB)
004290         END-IF
004300     END-IF.
004310     PERFORM 2000-READ-TRIPIN.
004320 3000-EXIT.
004330     EXIT.
004340*-----------------------------------------------------------------
004350 3500-FIND-OR-INSERT-STATION.
004360*-----------------------------------------------------------------
004370     MOVE ZERO TO SRCH-FOUND-SW.
004380     MOVE ZERO TO SRCH-TABLE-SUB.
004390     IF STA-TABLE-COUNT NOT = ZERO
004400         PERFORM 3550-SEARCH-STATION-ENTRY
004410             VARYING STA-IDX FROM 1 BY 1
004420             UNTIL STA-IDX > STA-TABLE-COUNT
004430                 OR SRCH-FOUND
004440     END-IF.
004450     IF NOT SRCH-FOUND
004460         ADD 1 TO STA-TABLE-COUNT
004470         MOVE STA-TABLE-COUNT TO SRCH-TABLE-SUB
004480         SET STA-IDX TO SRCH-TABLE-SUB
004490         MOVE SRCH-KEY-ID TO STA-ID (STA-IDX)
004500         MOVE ZERO TO STA-LAT-SUM (STA-IDX)
004510         MOVE ZERO TO STA-LNG-SUM (STA-IDX)
004520         MOVE ZERO TO STA-COORD-COUNT (STA-IDX)
004530     END-IF.
004540*-----------------------------------------------------------------
004550 3550-SEARCH-STATION-ENTRY.
004560*    LOOP BODY FOR 3500 ABOVE -- TESTS ONE TABLE SLOT.
004570*-----------------------------------------------------------------
004580     IF STA-ID (STA-IDX) = SRCH-KEY-ID
004590         SET SRCH-FOUND TO TRUE
004600         SET SRCH-TABLE-SUB TO STA-IDX
004610     END-IF.
004620*-----------------------------------------------------------------
004630 5000-PASS1-AVERAGE.
004640*-----------------------------------------------------------------
004650     IF STA-TABLE-COUNT NOT = ZERO
004660         PERFORM 5050-AVERAGE-ONE-STATION
004670             VARYING STA-IDX FROM 1 BY 1
004680             UNTIL STA-IDX > STA-TABLE-COUNT
004690     END-IF.
004700*-----------------------------------------------------------------
004710 5050-AVERAGE-ONE-STATION.
004720*    LOOP BODY FOR 5000 ABOVE -- AVERAGES ONE TABLE SLOT.
004730*-----------------------------------------------------------------
004740     IF STA-COORD-COUNT (STA-IDX) NOT = ZERO
004750         COMPUTE STA-AVG-LAT (STA-IDX) ROUNDED =
004760             STA-LAT-SUM (STA-IDX) /
004770                 STA-COORD-COUNT (STA-IDX)
004780         COMPUTE STA-AVG-LNG (STA-IDX) ROUNDED =
004790             STA-LNG-SUM (STA-IDX) /
004800                 STA-COORD-COUNT (STA-IDX)
004810     END-IF.
004820*-----------------------------------------------------------------
004830 7000-PASS2-ACCUMULATE.
004840*    EACH QUALIFYING TRIP A-TO-B UPDATES THE FORWARD SIDE OF
004850*    PAIR (A,B) AND THE REVERSE SIDE OF PAIR (B,A).  THE NEXT
004860*    RECORD IS READ ON EVERY PASS, FILTERED OR NOT, SO A
004870*    REJECTED TRIP CANNOT STALL THE LOOP.
004880*-----------------------------------------------------------------
004890     PERFORM 7100-FILTER-TRIP.
004900     IF TRIP-ACCEPTED
004910         MOVE E-RIDEABLE-TYPE TO BTW-RAW-TYPE
004920         PERFORM 4300-NORMALIZE-BIKE-TYPE
004930         MOVE E-START-STATION-ID TO SRCH-PAIR-START-ID
004940         MOVE E-END-STATION-ID   TO SRCH-PAIR-END-ID
004950         PERFORM 7500-FIND-OR-INSERT-PAIR
004960         SET PAIR-IDX TO SRCH-PAIR-SUB
004970         PERFORM 7600-CAPTURE-PAIR-NAMES
004980         ADD 1 TO PAIR-COUNT-FWD (PAIR-IDX)
004990         ADD E-DURATION-MINUTES TO PAIR-DUR-TOTAL-FWD (PAIR-IDX)
005000         IF BTW-IS-ELECTRIC
005010             ADD 1 TO PAIR-E-COUNT-FWD (PAIR-IDX)
005020             ADD E-DURATION-MINUTES
005030                 TO PAIR-E-DUR-TOTAL-FWD (PAIR-IDX)
005040         ELSE
005050             ADD E-DURATION-MINUTES
005060                 TO PAIR-C-DUR-TOTAL-FWD (PAIR-IDX)
005070         END-IF
005080         MOVE E-END-STATION-ID   TO SRCH-PAIR-START-ID
005090         MOVE E-START-STATION-ID TO SRCH-PAIR-END-ID
005100         PERFORM 7500-FIND-OR-INSERT-PAIR
005110         SET PAIR-IDX TO SRCH-PAIR-SUB
005120         PERFORM 7600-CAPTURE-PAIR-NAMES
005130         ADD 1 TO PAIR-COUNT-REV (PAIR-IDX)
005140         ADD E-DURATION-MINUTES TO PAIR-DUR-TOTAL-REV (PAIR-IDX)
005150         IF BTW-IS-ELECTRIC
005160             ADD 1 TO PAIR-E-COUNT-REV (PAIR-IDX)
005170             ADD E-DURATION-MINUTES
005180                 TO PAIR-E-DUR-TOTAL-REV (PAIR-IDX)
005190         ELSE
005200             ADD E-DURATION-MINUTES
005210                 TO PAIR-C-DUR-TOTAL-REV (PAIR-IDX)
005220         END-IF
005230     END-IF.
005240     PERFORM 2000-READ-TRIPIN.
005250 7000-EXIT.
005260     EXIT.
005270*-----------------------------------------------------------------
005280 7100-FILTER-TRIP.
005290*-----------------------------------------------------------------
005300     SET TRIP-ACCEPTED TO TRUE.
005310     IF E-START-STATION-ID = SPACE
005320         OR E-END-STATION-ID = SPACE
005330         OR E-START-STATION-ID = E-END-STATION-ID
005340         SET TRIP-REJECTED TO TRUE
005350     END-IF.
005360     IF TRIP-ACCEPTED
005370         MOVE E-DURATION-MINUTES TO WS-DURATION-FIELD
005380         IF WS-DURATION-DIGITS-14 IS NOT NUMERIC
005390             OR WS-DURATION-FIELD IS NOT NUMERIC
005400             SET TRIP-REJECTED TO TRUE
005410         END-IF
005420     END-IF.
005430     IF TRIP-ACCEPTED
005440         MOVE E-START-STATION-ID TO SRCH-KEY-ID
005450         PERFORM 3500-FIND-OR-INSERT-STATION
005460         IF STA-COORD-COUNT (SRCH-TABLE-SUB) = ZERO
005470             SET TRIP-REJECTED TO TRUE
005480         END-IF
005490     END-IF.
005500     IF TRIP-ACCEPTED
005510         MOVE E-END-STATION-ID TO SRCH-KEY-ID
005520         PERFORM 3500-FIND-OR-INSERT-STATION
005530         IF STA-COORD-COUNT (SRCH-TABLE-SUB) = ZERO
005540             SET TRIP-REJECTED TO TRUE
005550         END-IF
005560     END-IF.
005570*-----------------------------------------------------------------
005580 7500-FIND-OR-INSERT-PAIR.
005590*    LINEAR SEARCH OF THE PAIR TABLE FOR THE ORDERED KEY
005600*    (SRCH-PAIR-START-ID, SRCH-PAIR-END-ID).  WHEN NOT FOUND, A
005610*    NEW ENTRY IS OPENED AT THE NEXT FREE SLOT.
005620*-----------------------------------------------------------------
005630     MOVE ZERO TO SRCH-PAIR-FOUND-SW.
005640     MOVE ZERO TO SRCH-PAIR-SUB.
005650     IF PAIR-TABLE-COUNT NOT = ZERO
005660         PERFORM 7550-SEARCH-PAIR-ENTRY
005670             VARYING PAIR-IDX FROM 1 BY 1
005680             UNTIL PAIR-IDX > PAIR-TABLE-COUNT
005690                 OR SRCH-PAIR-FOUND
005700     END-IF.
005710     IF NOT SRCH-PAIR-FOUND
005720         ADD 1 TO PAIR-TABLE-COUNT
005730         MOVE PAIR-TABLE-COUNT TO SRCH-PAIR-SUB
005740         SET PAIR-IDX TO SRCH-PAIR-SUB
005750         MOVE SRCH-PAIR-START-ID TO PAIR-START-ID (PAIR-IDX)
005760         MOVE SRCH-PAIR-END-ID   TO PAIR-END-ID (PAIR-IDX)
005770         MOVE SPACE TO PAIR-START-NAME (PAIR-IDX)
005780         MOVE SPACE TO PAIR-END-NAME (PAIR-IDX)
005790         MOVE SPACE TO PAIR-START-MUN (PAIR-IDX)
005800         MOVE SPACE TO PAIR-END-MUN (PAIR-IDX)
005810         MOVE ZERO TO PAIR-NAMES-CAPTURED-SW (PAIR-IDX)
005820     END-IF.
005830*-----------------------------------------------------------------
005840 7550-SEARCH-PAIR-ENTRY.
005850*    LOOP BODY FOR 7500 ABOVE -- TESTS ONE TABLE SLOT.
005860*-----------------------------------------------------------------
005870     IF PAIR-START-ID (PAIR-IDX) = SRCH-PAIR-START-ID
005880         AND PAIR-END-ID (PAIR-IDX) = SRCH-PAIR-END-ID
005890         SET SRCH-PAIR-FOUND TO TRUE
005900         SET SRCH-PAIR-SUB TO PAIR-IDX
005910     END-IF.
005920*-----------------------------------------------------------------
005930 7600-CAPTURE-PAIR-NAMES.
005940*    THE FIRST TRIP TOUCHING A PAIR CAPTURES ITS TWO FORMATTED
005950*    STATION NAMES, MUNICIPALITIES AND AVERAGED COORDINATES.
005960*-----------------------------------------------------------------
005970     IF NOT PAIR-NAMES-CAPTURED (PAIR-IDX)
005980         MOVE PAIR-START-ID (PAIR-IDX) TO SRCH-KEY-ID
005990         PERFORM 3500-FIND-OR-INSERT-STATION
006000         MOVE STA-AVG-LAT (SRCH-TABLE-SUB)
006010             TO PAIR-START-LAT (PAIR-IDX)
006020         MOVE STA-AVG-LNG (SRCH-TABLE-SUB)
006030             TO PAIR-START-LNG (PAIR-IDX)
006040         MOVE PAIR-START-ID (PAIR-IDX) TO MUN-STATION-ID
006050         PERFORM 4100-LOOKUP-MUNICIPALITY
006060         MOVE MUN-RESULT TO PAIR-START-MUN (PAIR-IDX)
006070         MOVE PAIR-START-ID (PAIR-IDX) TO NFW-STATION-ID
006080         IF PAIR-START-ID (PAIR-IDX) = E-START-STATION-ID
006090             MOVE E-START-STATION-NAME TO NFW-RAW-NAME
006100         ELSE
006110             MOVE E-END-STATION-NAME TO NFW-RAW-NAME
006120         END-IF
006130         MOVE MUN-RESULT TO NFW-MUNICIPALITY
006140         PERFORM 4200-FORMAT-STATION-NAME
006150         MOVE NFW-DISPLAY-NAME TO PAIR-START-NAME (PAIR-IDX)
006160         MOVE PAIR-END-ID (PAIR-IDX) TO SRCH-KEY-ID
006170         PERFORM 3500-FIND-OR-INSERT-STATION
006180         MOVE STA-AVG-LAT (SRCH-TABLE-SUB)
006190             TO PAIR-END-LAT (PAIR-IDX)
006200         MOVE STA-AVG-LNG (SRCH-TABLE-SUB)
006210             TO PAIR-END-LNG (PAIR-IDX)
006220         MOVE PAIR-END-ID (PAIR-IDX) TO MUN-STATION-ID
006230         PERFORM 4100-LOOKUP-MUNICIPALITY
006240         MOVE MUN-RESULT TO PAIR-END-MUN (PAIR-IDX)
006250         MOVE PAIR-END-ID (PAIR-IDX) TO NFW-STATION-ID
006260         IF PAIR-END-ID (PAIR-IDX) = E-END-STATION-ID
006270             MOVE E-END-STATION-NAME TO NFW-RAW-NAME
006280         ELSE
006290             MOVE E-START-STATION-NAME TO NFW-RAW-NAME
006300         END-IF
006310         MOVE MUN-RESULT TO NFW-MUNICIPALITY
006320         PERFORM 4200-FORMAT-STATION-NAME
006330         MOVE NFW-DISPLAY-NAME TO PAIR-END-NAME (PAIR-IDX)
006340         SET PAIR-NAMES-CAPTURED (PAIR-IDX) TO TRUE
006350     END-IF.
006360*-----------------------------------------------------------------
006370 4100-LOOKUP-MUNICIPALITY.
006380*-----------------------------------------------------------------
006390     MOVE SPACE TO MUN-RESULT.
006400     INSPECT MUN-FIRST-BYTE CONVERTING
006410         "abcdefghijklmnopqrstuvwxyz" TO
006420         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006430     EVALUATE TRUE
006440         WHEN MUN-FIRST-BYTE = "A" OR "B" OR "C" OR "D" OR "E"
006450                              OR "F" OR "G" OR "H"
006460             MOVE "Boston"     TO MUN-RESULT
006470         WHEN MUN-FIRST-BYTE = "K"
006480             MOVE "Brookline"  TO MUN-RESULT
006490         WHEN MUN-FIRST-BYTE = "L"
006500             MOVE "Lexington"  TO MUN-RESULT
006510         WHEN MUN-FIRST-BYTE = "M"
006520             MOVE "Cambridge"  TO MUN-RESULT
006530         WHEN MUN-FIRST-BYTE = "N"
006540             MOVE "Newton"     TO MUN-RESULT
006550         WHEN MUN-FIRST-BYTE = "R"
006560             MOVE "Revere"     TO MUN-RESULT
006570         WHEN MUN-FIRST-BYTE = "S"
006580             MOVE "Somerville" TO MUN-RESULT
006590         WHEN MUN-FIRST-BYTE = "T"
006600             MOVE "Salem"      TO MUN-RESULT
006610         WHEN MUN-FIRST-BYTE = "V"
006620             MOVE "Medford"    TO MUN-RESULT
006630         WHEN MUN-FIRST-BYTE = "W"
006640             MOVE "Watertown"  TO MUN-RESULT
006650         WHEN OTHER
006660             MOVE SPACE        TO MUN-RESULT
006670     END-EVALUATE.
006680*-----------------------------------------------------------------
006690 4200-FORMAT-STATION-NAME.
006700*-----------------------------------------------------------------
006710     MOVE SPACE TO NFW-DISPLAY-NAME.
006720     IF NFW-STATION-ID NOT = SPACE
006730         AND NFW-RAW-NAME NOT = SPACE
006740         AND NFW-MUNICIPALITY NOT = SPACE
006750         STRING NFW-MUNICIPALITY DELIMITED BY SPACE
006760             ": " DELIMITED BY SIZE
006770             NFW-RAW-NAME DELIMITED BY SIZE
006780             INTO NFW-DISPLAY-NAME
006790     ELSE
006800         MOVE NFW-RAW-NAME TO NFW-DISPLAY-NAME
006810     END-IF.
006820*-----------------------------------------------------------------
006830 4300-NORMALIZE-BIKE-TYPE.
006840*-----------------------------------------------------------------
006850     MOVE BTW-RAW-TYPE TO BTW-NORMALIZED-TYPE.
006860     MOVE ZERO TO BTW-ELECTRIC-SW.
006870     IF BTW-RAW-TYPE = "docked_bike " OR BTW-RAW-TYPE =
006880         "classic_bike "
006890         MOVE "classic_bike " TO BTW-NORMALIZED-TYPE
006900     END-IF.
006910     IF BTW-NORMALIZED-TYPE = "electric_bike"
006920         SET BTW-IS-ELECTRIC TO TRUE
006930     END-IF.
006940*-----------------------------------------------------------------
006950 8000-EMIT-PAIRS.
006960*    WRITES ONE WORK RECORD PER PAIR WHOSE BIDIRECTIONAL COUNT
006970*    IS NOT ZERO, PREFIXED WITH THE NEWTON-FIRST SORT KEY.
006980*-----------------------------------------------------------------
006990     OPEN OUTPUT WK-PAIR-FILE.
007000     IF PAIR-TABLE-COUNT NOT = ZERO
007010         PERFORM 8050-EMIT-ONE-PAIR
007020             VARYING PAIR-IDX FROM 1 BY 1
007030             UNTIL PAIR-IDX > PAIR-TABLE-COUNT
007040     END-IF.
007050     CLOSE WK-PAIR-FILE.
007060*-----------------------------------------------------------------
007070 8050-EMIT-ONE-PAIR.
007080*    LOOP BODY FOR 8000 ABOVE -- EMITS ONE TABLE SLOT IF ITS
007090*    BIDIRECTIONAL TRIP COUNT IS NOT ZERO.
007100*-----------------------------------------------------------------
007110     COMPUTE DFM-BIDIR-COUNT =
007120         PAIR-COUNT-FWD (PAIR-IDX) + PAIR-COUNT-REV (PAIR-IDX).
007130     IF DFM-BIDIR-COUNT NOT = ZERO
007140         PERFORM 8200-BUILD-PAIR-OUT-REC
007150         PERFORM 8100-BUILD-SORT-KEY
007160         MOVE C-PAIR-REC TO WK-PAIR-BODY
007170         WRITE WK-PAIR-REC
007180     END-IF.
007190*-----------------------------------------------------------------
007200 8100-BUILD-SORT-KEY.
007210*    COMPOSITE KEY: A ONE-CHAR NEWTON FLAG ("0" = NEWTON, "1" =
007220*    NOT NEWTON) FOLLOWED BY THE STATION ID, APPLIED FIRST TO
007230*    THE START STATION AND THEN THE END STATION, SO NEWTON
007240*    STATIONS SORT BEFORE ALL OTHERS AND TIES BREAK BY ID.
007250*-----------------------------------------------------------------
007260     MOVE PAIR-START-ID (PAIR-IDX) TO SKW-STATION-ID.
007270     PERFORM 8150-SET-NEWTON-FLAG.
007280     MOVE SKW-NEWTON-FLAG         TO WK-PAIR-SORT-KEY (1:1).
007290     MOVE PAIR-START-ID (PAIR-IDX) TO WK-PAIR-SORT-KEY (2:8).
007300     MOVE PAIR-END-ID (PAIR-IDX)   TO SKW-STATION-ID.
007310     PERFORM 8150-SET-NEWTON-FLAG.
007320     MOVE SKW-NEWTON-FLAG         TO WK-PAIR-SORT-KEY (10:1).
007330     MOVE PAIR-END-ID (PAIR-IDX)   TO WK-PAIR-SORT-KEY (11:8).
007340*-----------------------------------------------------------------
007350 8150-SET-NEWTON-FLAG.
007360*-----------------------------------------------------------------
007370     MOVE "1" TO SKW-NEWTON-FLAG.
007380     IF SKW-FIRST-BYTE = "N"
007390         MOVE "0" TO SKW-NEWTON-FLAG
007400     END-IF.
007410*-----------------------------------------------------------------
007420 8200-BUILD-PAIR-OUT-REC.
007430*    BUILDS ONE C-PAIR-REC FROM THE CURRENT TABLE ENTRY,
007440*    COMPUTING THE DERIVED METRICS AND DISPLAY STRINGS.
007450*-----------------------------------------------------------------
007460     MOVE PAIR-START-ID (PAIR-IDX)    TO C-START-STATION.
007470     MOVE PAIR-START-NAME (PAIR-IDX)  TO C-START-STATION-NAME.
007480     MOVE PAIR-START-LAT (PAIR-IDX)   TO C-START-LAT.
007490     MOVE PAIR-START-LNG (PAIR-IDX)   TO C-START-LNG.
007500     MOVE PAIR-END-ID (PAIR-IDX)      TO C-END-STATION.
007510     MOVE PAIR-END-NAME (PAIR-IDX)    TO C-END-STATION-NAME.
007520     MOVE PAIR-END-LAT (PAIR-IDX)     TO C-END-LAT.
007530     MOVE PAIR-END-LNG (PAIR-IDX)     TO C-END-LNG.
007540     MOVE PAIR-START-MUN (PAIR-IDX)   TO C-START-MUNICIPALITY.
007550     MOVE PAIR-END-MUN (PAIR-IDX)     TO C-END-MUNICIPALITY.
007560     MOVE PAIR-COUNT-FWD (PAIR-IDX)   TO C-TRIP-COUNT-FWD
007570                                          DFM-FWD-COUNT.
007580     MOVE PAIR-COUNT-REV (PAIR-IDX)   TO C-TRIP-COUNT-REV
007590                                          DFM-REV-COUNT.
007600     MOVE DFM-BIDIR-COUNT             TO C-TRIP-COUNT-BIDIR.
007610     SET DFM-MODE-COUNT TO TRUE.
007620     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
007630     MOVE DFM-RESULT (1:30)           TO C-TRIP-COUNT-DISPLAY.
007640*    E-BIKE PERCENT, FWD/REV/BIDIR
007650     MOVE PAIR-COUNT-FWD (PAIR-IDX)    TO MET-TRIP-COUNT.
007660     MOVE PAIR-E-COUNT-FWD (PAIR-IDX)  TO MET-ELECTRIC-COUNT.
007670     PERFORM 9200-ELECTRIC-PERCENT.
007680     MOVE MET-PERCENT-RESULT          TO C-E-BIKE-PCT-FWD
007690                                          DFM-FWD-PCT.
007700     MOVE PAIR-COUNT-REV (PAIR-IDX)    TO MET-TRIP-COUNT.
007710     MOVE PAIR-E-COUNT-REV (PAIR-IDX)  TO MET-ELECTRIC-COUNT.
007720     PERFORM 9200-ELECTRIC-PERCENT.
007730     MOVE MET-PERCENT-RESULT          TO C-E-BIKE-PCT-REV
007740                                          DFM-REV-PCT.
007750     COMPUTE MET-TRIP-COUNT =
007760         PAIR-COUNT-FWD (PAIR-IDX) + PAIR-COUNT-REV (PAIR-IDX).
007770     COMPUTE MET-ELECTRIC-COUNT =
007780         PAIR-E-COUNT-FWD (PAIR-IDX)
007790             + PAIR-E-COUNT-REV (PAIR-IDX).
007800     PERFORM 9200-ELECTRIC-PERCENT.
007810     MOVE MET-PERCENT-RESULT          TO C-E-BIKE-PCT-BIDIR
007820                                          DFM-BIDIR-PCT.
007830     SET DFM-MODE-PCT TO TRUE.
007840     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
007850     MOVE DFM-RESULT (1:30)           TO C-E-BIKE-PCT-DISPLAY.
007860*    OVERALL DURATION AVERAGE, FWD/REV/BIDIR
007870     MOVE PAIR-COUNT-FWD (PAIR-IDX)     TO MET-TRIP-COUNT.
007880     MOVE PAIR-DUR-TOTAL-FWD (PAIR-IDX) TO MET-DURATION-TOTAL.
007890     PERFORM 9100-WEIGHTED-AVERAGE.
007900     MOVE MET-AVERAGE-RESULT           TO C-DUR-AVG-FWD
007910                                           DFM-FWD-AVG.
007920     MOVE PAIR-COUNT-REV (PAIR-IDX)     TO MET-TRIP-COUNT.
007930     MOVE PAIR-DUR-TOTAL-REV (PAIR-IDX) TO MET-DURATION-TOTAL.
007940     PERFORM 9100-WEIGHTED-AVERAGE.
007950     MOVE MET-AVERAGE-RESULT           TO C-DUR-AVG-REV
007960                                           DFM-REV-AVG.
007970     COMPUTE MET-TRIP-COUNT =
007980         PAIR-COUNT-FWD (PAIR-IDX) + PAIR-COUNT-REV (PAIR-IDX).
007990     COMPUTE MET-DURATION-TOTAL =
008000         PAIR-DUR-TOTAL-FWD (PAIR-IDX)
008010             + PAIR-DUR-TOTAL-REV (PAIR-IDX).
008020     PERFORM 9100-WEIGHTED-AVERAGE.
008030     MOVE MET-AVERAGE-RESULT           TO C-DUR-AVG-BIDIR
008040                                           DFM-BIDIR-AVG.
008050     SET DFM-MODE-AVG TO TRUE.
008060     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
008070     MOVE DFM-RESULT                   TO C-DUR-AVG-DISPLAY.
008080*    ELECTRIC-BIKE DURATION AVERAGE, FWD/REV/BIDIR
008090     MOVE PAIR-E-COUNT-FWD (PAIR-IDX)     TO MET-TRIP-COUNT.
008100     MOVE PAIR-E-DUR-TOTAL-FWD (PAIR-IDX) TO MET-DURATION-TOTAL.
008110     PERFORM 9100-WEIGHTED-AVERAGE.
008120     MOVE MET-AVERAGE-RESULT              TO C-E-DUR-AVG-FWD
008130                                              DFM-FWD-AVG.
008140     MOVE PAIR-E-COUNT-REV (PAIR-IDX)     TO MET-TRIP-COUNT.
008150     MOVE PAIR-E-DUR-TOTAL-REV (PAIR-IDX) TO MET-DURATION-TOTAL.
008160     PERFORM 9100-WEIGHTED-AVERAGE.
008170     MOVE MET-AVERAGE-RESULT              TO C-E-DUR-AVG-REV
008180                                              DFM-REV-AVG.
008190     COMPUTE MET-TRIP-COUNT =
008200         PAIR-E-COUNT-FWD (PAIR-IDX)
008210             + PAIR-E-COUNT-REV (PAIR-IDX).
008220     COMPUTE MET-DURATION-TOTAL =
008230         PAIR-E-DUR-TOTAL-FWD (PAIR-IDX)
008240             + PAIR-E-DUR-TOTAL-REV (PAIR-IDX).
008250     PERFORM 9100-WEIGHTED-AVERAGE.
008260     MOVE MET-AVERAGE-RESULT              TO C-E-DUR-AVG-BIDIR
008270                                              DFM-BIDIR-AVG.
008280     SET DFM-MODE-AVG TO TRUE.
008290     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
008300     MOVE DFM-RESULT                      TO C-E-DUR-AVG-DISPLAY.
008310*    CLASSIC-BIKE DURATION AVERAGE, FWD/REV/BIDIR
008320     COMPUTE MET-CLASSIC-COUNT =
008330         PAIR-COUNT-FWD (PAIR-IDX) - PAIR-E-COUNT-FWD (PAIR-IDX).
008340     MOVE MET-CLASSIC-COUNT                 TO MET-TRIP-COUNT.
008350     MOVE PAIR-C-DUR-TOTAL-FWD (PAIR-IDX)   TO MET-DURATION-TOTAL.
008360     PERFORM 9100-WEIGHTED-AVERAGE.
008370     MOVE MET-AVERAGE-RESULT                TO C-C-DUR-AVG-FWD
008380                                                DFM-FWD-AVG.
008390     COMPUTE MET-CLASSIC-COUNT =
008400         PAIR-COUNT-REV (PAIR-IDX) - PAIR-E-COUNT-REV (PAIR-IDX).
008410     MOVE MET-CLASSIC-COUNT                 TO MET-TRIP-COUNT.
008420     MOVE PAIR-C-DUR-TOTAL-REV (PAIR-IDX)   TO MET-DURATION-TOTAL.
008430     PERFORM 9100-WEIGHTED-AVERAGE.
008440     MOVE MET-AVERAGE-RESULT                TO C-C-DUR-AVG-REV
008450                                                DFM-REV-AVG.
008460     COMPUTE MET-CLASSIC-COUNT =
008470         (PAIR-COUNT-FWD (PAIR-IDX) + PAIR-COUNT-REV (PAIR-IDX))
008480         - (PAIR-E-COUNT-FWD (PAIR-IDX)
008490             + PAIR-E-COUNT-REV (PAIR-IDX)).
008500     MOVE MET-CLASSIC-COUNT                 TO MET-TRIP-COUNT.
008510     COMPUTE MET-DURATION-TOTAL =
008520         PAIR-C-DUR-TOTAL-FWD (PAIR-IDX)
008530             + PAIR-C-DUR-TOTAL-REV (PAIR-IDX).
008540     PERFORM 9100-WEIGHTED-AVERAGE.
008550     MOVE MET-AVERAGE-RESULT                TO C-C-DUR-AVG-BIDIR
008560                                                DFM-BIDIR-AVG.
008570     SET DFM-MODE-AVG TO TRUE.
008580     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
008590     MOVE DFM-RESULT                        TO
008600         C-C-DUR-AVG-DISPLAY.
008610     ADD 1 TO WS-OUTPUT-COUNT.
008620*-----------------------------------------------------------------
008630 9100-WEIGHTED-AVERAGE.
008640*-----------------------------------------------------------------
008650     IF MET-TRIP-COUNT = ZERO
008660         MOVE ZERO TO MET-AVERAGE-RESULT
008670     ELSE
008680         COMPUTE MET-AVERAGE-RESULT ROUNDED =
008690             MET-DURATION-TOTAL / MET-TRIP-COUNT
008700     END-IF.
008710*-----------------------------------------------------------------
008720 9200-ELECTRIC-PERCENT.
008730*-----------------------------------------------------------------
008740     IF MET-TRIP-COUNT = ZERO
008750         MOVE ZERO TO MET-PERCENT-RESULT
008760     ELSE
008770         COMPUTE MET-PERCENT-RESULT ROUNDED =
008780             (MET-ELECTRIC-COUNT / MET-TRIP-COUNT) * 100
008790     END-IF.
008800*-----------------------------------------------------------------
008810 9300-BUILD-DIRECTIONAL-DISPLAY.
008820*-----------------------------------------------------------------
008830     MOVE SPACE TO DFM-RESULT.
008840     EVALUATE TRUE
008850         WHEN DFM-MODE-COUNT
008860             STRING
008870                 DFM-BIDIR-COUNT DELIMITED BY SIZE
008880                 " (F: " DELIMITED BY SIZE
008890                 DFM-FWD-COUNT DELIMITED BY SIZE
008900                 " / R: " DELIMITED BY SIZE
008910                 DFM-REV-COUNT DELIMITED BY SIZE
008920                 ")" DELIMITED BY SIZE
008930                 INTO DFM-RESULT
008940         WHEN DFM-MODE-PCT
008950             STRING
008960                 DFM-BIDIR-PCT DELIMITED BY SIZE
008970                 "% (F: " DELIMITED BY SIZE
008980                 DFM-FWD-PCT DELIMITED BY SIZE
008990                 "% / R: " DELIMITED BY SIZE
009000                 DFM-REV-PCT DELIMITED BY SIZE
009010                 "%)" DELIMITED BY SIZE
009020                 INTO DFM-RESULT
009030         WHEN DFM-MODE-AVG
009040             STRING
009050                 DFM-BIDIR-AVG DELIMITED BY SIZE
009060                 " (F: " DELIMITED BY SIZE
009070                 DFM-FWD-AVG DELIMITED BY SIZE
009080                 " / R: " DELIMITED BY SIZE
009090                 DFM-REV-AVG DELIMITED BY SIZE
009100                 ")" DELIMITED BY SIZE
009110                 INTO DFM-RESULT
009120     END-EVALUATE.
009130*-----------------------------------------------------------------
009140 8500-SORT-PAIRS.
009150*    SORTS THE UNSORTED PAIR WORK FILE BY THE NEWTON-FIRST
009160*    COMPOSITE KEY.  THE RESULT STILL CARRIES THE KEY PREFIX --
009170*    8600-COPY-SORTED-PAIRS WRITES THE REAL PAIRS-OUT RECORDS.
009180*-----------------------------------------------------------------
009190     SORT SORT-WORK-FILE
009200         ON ASCENDING KEY T-PAIR-SORT-KEY
009210         USING WK-PAIR-FILE
009220         GIVING SRT-PAIR-FILE.
009230*-----------------------------------------------------------------
009240 8600-COPY-SORTED-PAIRS.
009250*    STRIPS THE 18-BYTE NEWTON-FIRST SORT KEY BACK OFF THE SORTED
009260*    WORK RECORDS SO PAIRS-OUT CARRIES ONLY THE REAL PAIR BODY.
009270*-----------------------------------------------------------------
009280     OPEN INPUT SRT-PAIR-FILE.
009290     OPEN OUTPUT C-PAIR-FILE.
009300     MOVE SPACE TO SRTPAIR-EOF-SW.
009310     PERFORM 8610-READ-SORTED-PAIR.
009320     PERFORM 8650-STRIP-ONE-PAIR THRU 8650-EXIT
009330         UNTIL SRTPAIR-EOF.
009340     CLOSE SRT-PAIR-FILE.
009350     CLOSE C-PAIR-FILE.
009360*-----------------------------------------------------------------
009370 8610-READ-SORTED-PAIR.
009380*-----------------------------------------------------------------
009390     READ SRT-PAIR-FILE
009400         AT END
009410             MOVE HIGH-VALUE TO SRTPAIR-EOF-SW
009420     END-READ.
009430*-----------------------------------------------------------------
009440 8650-STRIP-ONE-PAIR.
009450*    LOOP BODY FOR 8600 ABOVE -- COPIES ONE SORTED RECORD'S BODY
009460*    INTO PAIRS-OUT AND READS THE NEXT.
009470*-----------------------------------------------------------------
009480     MOVE SRT-PAIR-BODY TO C-PAIR-REC.
009490     WRITE C-PAIR-REC.
009500     PERFORM 8610-READ-SORTED-PAIR.
009510 8650-EXIT.
009520     EXIT.
009530******************************************************************
