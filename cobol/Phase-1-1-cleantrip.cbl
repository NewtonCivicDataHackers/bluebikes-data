000100******************************************************************
000110*                                                                *
000120*    PROGRAM:      1-CLEANTRIP                                   *
000130*    AUTHOR:       K. ROPITAL                                    *
000140*    INSTALLATION: BLUEBIKES DATA SERVICES                       *
000150*    DATE-WRITTEN: 03/24/1987                                    *
000160*    DATE-COMPILED:                                              *
000170*    SECURITY:     NON-CONFIDENTIAL                              *
000180*                                                                *
000190******************************************************************
000200*    REMARKS.                                                    *
000210*    FIRST STEP OF THE NIGHTLY TRIP-FILE BATCH.  READS THE RAW   *
000220*    MONTHLY TRIP EXTRACT (RAWTRIP-IN) AND REWRITES EACH RECORD  *
000230*    WITH STANDARDIZED TIMESTAMPS, A COMPUTED RIDE DURATION IN   *
000240*    WHOLE MINUTES, AND COORDINATES CARRIED AT FIVE DECIMALS.    *
000250*    OUTPUT (CLEAN-OUT) FEEDS 2-AUGTRIP, 3-STATIONS AND 4-PAIRS. *
000260*                                                                *
000270*-----------------------------------------------------------------
000280*    CHANGE LOG                                                 *
000290*-----------------------------------------------------------------
000300* DATE       PRGMR  TKT#    DESCRIPTION                         *
000310* ---------- ------ ------- ----------------------------------- *
000320* 03/24/1987 KR     CR-0001 ORIGINAL WRITE-UP FOR MONTHLY TRIP   *
000330*                           EXTRACT CLEAN-UP.                   *
000340* 08/11/1988 KR     CR-0118 ADDED NEGATIVE-DURATION PASS THROUGH *
000350*                           PER ANALYST REQUEST -- DO NOT ZERO   *
000360*                           OUT NEGATIVE MINUTES, LEAVE AS IS.   *
000370* 05/02/1990 FXM    CR-0204 COORDINATE FIELDS NOW VALIDATED WITH *
000380*                           A REDEFINES/NUMERIC TEST BEFORE USE; *
000390*                           BAD PUNCH FROM THE EXTRACT WAS       *
000400*                           BLOWING UP THE COMPUTE.              *
000410* 02/14/1994 FXM    CR-0340 TIGHTENED TIMESTAMP VALIDATION TO    *
000420*                           CHECK THE SEPARATOR BYTES, NOT JUST  *
000430*                           THE DIGITS.                         *
000440* 11/09/1998 KR     CR-0512 Y2K REVIEW -- DATE-TO-MINUTES ROUTINE*
000450*                           USES A FOUR-DIGIT YEAR THROUGHOUT,   *
000460*                           NO WINDOWING NEEDED.  SIGNED OFF.    *
000470* 06/30/2001 JMA    CR-0588 ROUNDING IS HALF AWAY FROM ZERO, SET *
000480*                           EXPLICITLY WITH THE ROUNDED PHRASE.  *
000490*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID. 1-CLEANTRIP.
000520 AUTHOR. K. ROPITAL.
000530 INSTALLATION. BLUEBIKES DATA SERVICES.
000540 DATE-WRITTEN. 03/24/1987.
000550 DATE-COMPILED.
000560 SECURITY. NON-CONFIDENTIAL.
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-3081.
000610 OBJECT-COMPUTER. IBM-3081.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640*-----------------------------------------------------------------
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*    Raw monthly extract -- no duration field yet
000680     SELECT E-RAWTRIP-FILE ASSIGN TO RAWTRIP
000690         ORGANIZATION LINE SEQUENTIAL
000700         FILE STATUS IS WS-RAWTRIP-STATUS.
000710*    Cleaned trip file -- feeds 2-AUGTRIP, 3-STATIONS, 4-PAIRS
000720     SELECT C-CLEAN-FILE ASSIGN TO CLEANOUT
000730         ORGANIZATION LINE SEQUENTIAL
000740         FILE STATUS IS WS-CLEAN-STATUS.
000750******************************************************************
000760 DATA DIVISION.
000770 FILE SECTION.
000780*-----------------------------------------------------------------
000790*    RAWTRIP-IN -- TRIP-RECORD WITHOUT THE DURATION FIELD
000800*-----------------------------------------------------------------
000810 FD  E-RAWTRIP-FILE.
000820 01  E-TRIP-REC.
000830     05  E-RIDE-ID                PIC X(20).
000840     05  E-RIDEABLE-TYPE           PIC X(13).
000850     05  E-STARTED-AT              PIC X(19).
000860     05  E-ENDED-AT                PIC X(19).
000870     05  E-START-STATION-NAME     PIC X(50).
000880     05  E-START-STATION-ID        PIC X(08).
000890     05  E-END-STATION-NAME       PIC X(50).
000900     05  E-END-STATION-ID          PIC X(08).
000910     05  E-START-LAT               PIC S9(03)V9(05).
000920     05  E-START-LNG               PIC S9(03)V9(05).
000930     05  E-END-LAT                 PIC S9(03)V9(05).
000940     05  E-END-LNG                 PIC S9(03)V9(05).
000950     05  E-MEMBER-CASUAL           PIC X(06).
000960     05  FILLER                    PIC X(01).
000970*-----------------------------------------------------------------
000980*    CLEAN-OUT -- TRIP-RECORD, FULL LAYOUT WITH DURATION
000990*-----------------------------------------------------------------
001000 FD  C-CLEAN-FILE.
001010 01  C-TRIP-REC.
001020     05  C-RIDE-ID                PIC X(20).
001030     05  C-RIDEABLE-TYPE           PIC X(13).
001040     05  C-STARTED-AT              PIC X(19).
001050     05  C-ENDED-AT                PIC X(19).
001060     05  C-START-STATION-NAME     PIC X(50).
001070     05  C-START-STATION-ID        PIC X(08).
001080     05  C-END-STATION-NAME       PIC X(50).
001090     05  C-END-STATION-ID          PIC X(08).
001100     05  C-START-LAT               PIC S9(03)V9(05).
001110     05  C-START-LNG               PIC S9(03)V9(05).
001120     05  C-END-LAT                 PIC S9(03)V9(05).
001130     05  C-END-LNG                 PIC S9(03)V9(05).
001140     05  C-MEMBER-CASUAL           PIC X(06).
001150     05  C-DURATION-MINUTES        PIC S9(05).
001160     05  FILLER                    PIC X(01).
001170******************************************************************
001180 WORKING-STORAGE SECTION.
001190*-----------------------------------------------------------------
001200*    FILE STATUS / END-OF-FILE SWITCHES
001210*-----------------------------------------------------------------
001220 01  FILE-WORKING-MANAGER.
001230     05  WS-RAWTRIP-STATUS        PIC X(02) VALUE "00".
001240     05  WS-CLEAN-STATUS          PIC X(02) VALUE "00".
001250     05  RAWTRIP-EOF-SW            PIC X(01) VALUE SPACE.
001260         88  RAWTRIP-EOF                     VALUE HIGH-VALUE.
001270     05  FILLER                    PIC X(01).
001280 77  WS-RECORD-COUNT              PIC 9(07) COMP VALUE ZERO.
001290*-----------------------------------------------------------------
001300*    TIMESTAMP PARSING WORK AREA -- REDEFINES THE 19-CHAR
001310*    TIMESTAMP SO THE YEAR/MONTH/DAY/HOUR/MIN/SEC PIECES AND
001320*    THE SEPARATOR BYTES CAN BE CHECKED AND PULLED OUT.
001330*-----------------------------------------------------------------
001340 01  WS-TIMESTAMP-AREA.
001350     05  WS-TS-TEXT               PIC X(19).
001360     05  WS-TS-PIECES REDEFINES WS-TS-TEXT.
001370         10  WS-TS-YEAR           PIC 9(04).
001380         10  WS-TS-DASH-1         PIC X(01).
001390         10  WS-TS-MONTH          PIC 9(02).
001400         10  WS-TS-DASH-2         PIC X(01).
001410         10  WS-TS-DAY            PIC 9(02).
001420         10  WS-TS-GAP            PIC X(01).
001430         10  WS-TS-HOUR           PIC 9(02).
001440         10  WS-TS-COLON-1        PIC X(01).
001450         10  WS-TS-MINUTE         PIC 9(02).
001460         10  WS-TS-COLON-2        PIC X(01).
001470         10  WS-TS-SECOND         PIC 9(02).
001480     05  WS-TS-NUMERIC-VIEW REDEFINES WS-TS-TEXT.
001490         10  WS-TS-DIGITS-1       PIC 9(04).
001500         10  FILLER               PIC X(01).
001510         10  WS-TS-DIGITS-2       PIC 9(02).
001520         10  FILLER               PIC X(01).
001530         10  WS-TS-DIGITS-3       PIC 9(02).
001540         10  FILLER               PIC X(01).
001550         10  WS-TS-DIGITS-4       PIC 9(02).
001560         10  FILLER               PIC X(01).
001570         10  WS-TS-DIGITS-5       PIC 9(02).
001580         10  FILLER               PIC X(01).
001590         10  WS-TS-DIGITS-6       PIC 9(02).
001600     05  FILLER                   PIC X(01).
001610*-----------------------------------------------------------------
001620*    DATE-TO-MINUTES WORK FIELDS
001630*-----------------------------------------------------------------
001640 01  WS-DATE-WORK-AREA.
001650     05  WS-TS-VALID-SW           PIC 9(01) COMP VALUE ZERO.
001660         88  WS-TS-VALID                         VALUE 1.
001670         88  WS-TS-INVALID                        VALUE 0.
001680     05  WS-LEAP-DAYS-BEFORE      PIC 9(07) COMP.
001690     05  WS-DAY-OF-YEAR           PIC 9(05) COMP.
001700     05  WS-LEAP-YEAR-SW          PIC 9(01) COMP VALUE ZERO.
001710         88  WS-IS-LEAP-YEAR                      VALUE 1.
001720     05  WS-TOTAL-DAYS            PIC S9(09) COMP.
001730     05  WS-COMPUTED-MINUTES      PIC S9(11) COMP.
001740     05  WS-START-MINUTES         PIC S9(11) COMP.
001750     05  WS-END-MINUTES           PIC S9(11) COMP.
001760     05  WS-START-SECONDS         PIC S9(11) COMP.
001770     05  WS-END-SECONDS           PIC S9(11) COMP.
001780     05  WS-DIFF-SECONDS          PIC S9(11) COMP.
001790     05  WS-DIFF-MINUTES          PIC S9(07)V9(01) COMP.
001800     05  WS-REMAINDER-WORK        PIC S9(05) COMP.
001810     05  WS-QUOTIENT-WORK         PIC S9(09) COMP.
001820     05  FILLER                   PIC X(01).
001830*    CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR.
001840*    LOADED AS TWELVE DISCRETE LITERALS, THEN RESTRUCTURED AS AN
001850*    OCCURS TABLE BY THE REDEFINES BELOW SO PARAGRAPH 3110 CAN
001860*    SUBSCRIPT IT BY MONTH NUMBER.
001870 01  WS-CUM-DAYS-LOADED.
001880     05  WS-CUM-DAYS-01           PIC 9(03) COMP VALUE 000.
001890     05  WS-CUM-DAYS-02           PIC 9(03) COMP VALUE 031.
001900     05  WS-CUM-DAYS-03           PIC 9(03) COMP VALUE 059.
001910     05  WS-CUM-DAYS-04           PIC 9(03) COMP VALUE 090.
001920     05  WS-CUM-DAYS-05           PIC 9(03) COMP VALUE 120.
001930     05  WS-CUM-DAYS-06           PIC 9(03) COMP VALUE 151.
001940     05  WS-CUM-DAYS-07           PIC 9(03) COMP VALUE 181.
001950     05  WS-CUM-DAYS-08           PIC 9(03) COMP VALUE 212.
001960     05  WS-CUM-DAYS-09           PIC 9(03) COMP VALUE 243.
001970     05  WS-CUM-DAYS-10           PIC 9(03) COMP VALUE 273.
001980     05  WS-CUM-DAYS-11           PIC 9(03) COMP VALUE 304.
001990     05  WS-CUM-DAYS-12           PIC 9(03) COMP VALUE 334.
002000 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LOADED.
002010     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03) COMP.
002020 77  WS-MONTH-SUB                 PIC 9(02) COMP.
002030*-----------------------------------------------------------------
002040*    COORDINATE EDIT WORK AREA -- ALPHANUMERIC VIEW FOR THE
002050*    NUMERIC TEST; A BAD PUNCH IN THE EXTRACT IS PASSED THROUGH.
002060*-----------------------------------------------------------------
002070 01  WS-COORD-EDIT-AREA.
002080     05  WS-COORD-FIELD           PIC S9(03)V9(05).
002090     05  WS-COORD-ALPHA REDEFINES WS-COORD-FIELD PIC X(08).
002100     05  FILLER                   PIC X(01).
002110******************************************************************
002120 PROCEDURE DIVISION.
002130*-----------------------------------------------------------------
002140 0000-MAIN-PROCEDURE.
002150*-----------------------------------------------------------------
002160     PERFORM 1000-OPEN-FILES.
002170     PERFORM 2000-READ-RAWTRIP.
002180     PERFORM 3000-CLEAN-TRIP THRU 3000-EXIT
002190         UNTIL RAWTRIP-EOF.
002200     PERFORM 8000-CLOSE-FILES.
002210     DISPLAY "1-CLEANTRIP RECORDS WRITTEN: " WS-RECORD-COUNT.
002220     STOP RUN.
002230*-----------------------------------------------------------------
002240 1000-OPEN-FILES.
002250*-----------------------------------------------------------------
002260     OPEN INPUT E-RAWTRIP-FILE.
002270     OPEN OUTPUT C-CLEAN-FILE.
002280     IF WS-RAWTRIP-STATUS NOT = "00"
002290         DISPLAY "1-CLEANTRIP: RAWTRIP-IN OPEN ERROR "
002300             WS-RAWTRIP-STATUS
002310         STOP RUN
002320     END-IF.
002330*-----------------------------------------------------------------
002340 2000-READ-RAWTRIP.
002350*-----------------------------------------------------------------
002360     READ E-RAWTRIP-FILE
002370         AT END
002380             MOVE HIGH-VALUE TO RAWTRIP-EOF-SW
002390     END-READ.
002400*-----------------------------------------------------------------
002410 3000-CLEAN-TRIP.
002420*-----------------------------------------------------------------
002430     MOVE E-RIDE-ID             TO C-RIDE-ID.
002440     MOVE E-RIDEABLE-TYPE       TO C-RIDEABLE-TYPE.
002450     MOVE E-START-STATION-NAME TO C-START-STATION-NAME.
002460     MOVE E-START-STATION-ID   TO C-START-STATION-ID.
002470     MOVE E-END-STATION-NAME   TO C-END-STATION-NAME.
002480     MOVE E-END-STATION-ID     TO C-END-STATION-ID.
002490     MOVE E-MEMBER-CASUAL       TO C-MEMBER-CASUAL.
002500     PERFORM 3300-EDIT-COORDINATES.
002510     PERFORM 3100-PARSE-TIMESTAMP.
002520     WRITE C-TRIP-REC.
002530     ADD 1 TO WS-RECORD-COUNT.
002540     PERFORM 2000-READ-RAWTRIP.
002550 3000-EXIT.
002560     EXIT.
002570*-----------------------------------------------------------------
002580 3100-PARSE-TIMESTAMP.
002590*    VALIDATES STARTED-AT/ENDED-AT AND DERIVES THE DURATION.
002600*    A TIMESTAMP IS VALID WHEN THE SEPARATOR BYTES ARE IN
002610*    PLACE AND THE SIX NUMERIC GROUPS ARE ALL DIGITS.
002620*-----------------------------------------------------------------
002630     MOVE E-STARTED-AT TO C-STARTED-AT.
002640     MOVE E-ENDED-AT   TO C-ENDED-AT.
002650     MOVE ZERO TO C-DURATION-MINUTES.
002660     MOVE E-STARTED-AT TO WS-TS-TEXT.
002670     PERFORM 3150-VALIDATE-TIMESTAMP.
002680     IF WS-TS-INVALID
002690         GO TO 3100-EXIT
002700     END-IF.
002710     PERFORM 3110-DATE-TO-MINUTES.
002720     MOVE WS-COMPUTED-MINUTES TO WS-START-MINUTES.
002730     COMPUTE WS-START-SECONDS =
002740         (WS-START-MINUTES * 60) + WS-TS-SECOND.
002750     MOVE E-ENDED-AT TO WS-TS-TEXT.
002760     PERFORM 3150-VALIDATE-TIMESTAMP.
002770     IF WS-TS-INVALID
002780         GO TO 3100-EXIT
002790     END-IF.
002800     PERFORM 3110-DATE-TO-MINUTES.
002810     MOVE WS-COMPUTED-MINUTES TO WS-END-MINUTES.
002820     COMPUTE WS-END-SECONDS =
002830         (WS-END-MINUTES * 60) + WS-TS-SECOND.
002840     COMPUTE WS-DIFF-SECONDS = WS-END-SECONDS - WS-START-SECONDS.
002850     COMPUTE WS-DIFF-MINUTES ROUNDED = WS-DIFF-SECONDS / 60.
002860     COMPUTE C-DURATION-MINUTES = WS-DIFF-MINUTES.
002870 3100-EXIT.
002880     EXIT.
002890*-----------------------------------------------------------------
002900 3110-DATE-TO-MINUTES.
002910*    CONVERTS THE TIMESTAMP CURRENTLY IN WS-TS-PIECES INTO A
002920*    SIGNED MINUTE COUNT SINCE A FIXED EPOCH, LEFT IN
002930*    WS-COMPUTED-MINUTES.  CALLER MUST CAPTURE THE RESULT
002940*    BEFORE THE NEXT CALL OVERWRITES THE SCRATCH FIELDS.
002950*-----------------------------------------------------------------
002960     MOVE ZERO TO WS-LEAP-YEAR-SW.
002970     DIVIDE WS-TS-YEAR BY 4 GIVING WS-QUOTIENT-WORK
002980         REMAINDER WS-REMAINDER-WORK.
002990     IF WS-REMAINDER-WORK = 0
003000         DIVIDE WS-TS-YEAR BY 100 GIVING WS-QUOTIENT-WORK
003010             REMAINDER WS-REMAINDER-WORK
003020         IF WS-REMAINDER-WORK NOT = 0
003030             MOVE 1 TO WS-LEAP-YEAR-SW
003040         ELSE
003050             DIVIDE WS-TS-YEAR BY 400 GIVING WS-QUOTIENT-WORK
003060                 REMAINDER WS-REMAINDER-WORK
003070             IF WS-REMAINDER-WORK = 0
003080                 MOVE 1 TO WS-LEAP-YEAR-SW
003090             END-IF
003100         END-IF
003110     END-IF.
003120     MOVE WS-TS-MONTH TO WS-MONTH-SUB.
003130     MOVE WS-CUM-DAYS (WS-MONTH-SUB) TO WS-DAY-OF-YEAR.
003140     ADD WS-TS-DAY TO WS-DAY-OF-YEAR.
003150     IF WS-TS-MONTH > 2 AND WS-IS-LEAP-YEAR
003160         ADD 1 TO WS-DAY-OF-YEAR
003170     END-IF.
003180     COMPUTE WS-LEAP-DAYS-BEFORE =
003190         ((WS-TS-YEAR - 1) / 4) - ((WS-TS-YEAR - 1) / 100)
003200             + ((WS-TS-YEAR - 1) / 400).
003210     COMPUTE WS-TOTAL-DAYS =
003220         ((WS-TS-YEAR - 1) * 365) + WS-LEAP-DAYS-BEFORE
003230             + WS-DAY-OF-YEAR.
003240     COMPUTE WS-COMPUTED-MINUTES =
003250         (WS-TOTAL-DAYS * 1440) + (WS-TS-HOUR * 60)
003260             + WS-TS-MINUTE.
003270*-----------------------------------------------------------------
003280 3150-VALIDATE-TIMESTAMP.
003290*-----------------------------------------------------------------
003300     SET WS-TS-VALID TO TRUE.
003310     IF WS-TS-DASH-1 NOT = "-" OR WS-TS-DASH-2 NOT = "-"
003320         OR WS-TS-GAP NOT = " "
003330         OR WS-TS-COLON-1 NOT = ":" OR WS-TS-COLON-2 NOT = ":"
003340         SET WS-TS-INVALID TO TRUE
003350     END-IF.
003360     IF WS-TS-VALID
003370         IF WS-TS-DIGITS-1 IS NOT NUMERIC
003380             OR WS-TS-DIGITS-2 IS NOT NUMERIC
003390             OR WS-TS-DIGITS-3 IS NOT NUMERIC
003400             OR WS-TS-DIGITS-4 IS NOT NUMERIC
003410             OR WS-TS-DIGITS-5 IS NOT NUMERIC
003420             OR WS-TS-DIGITS-6 IS NOT NUMERIC
003430             SET WS-TS-INVALID TO TRUE
003440         END-IF
003450     END-IF.
003460*-----------------------------------------------------------------
003470 3300-EDIT-COORDINATES.
003480*    CARRIES EACH COORDINATE AT FIVE DECIMAL PLACES.  THE FIELD
003490*    IS ALREADY FIXED AT THAT SCALE BY ITS PICTURE; A BAD PUNCH
003500*    FROM THE EXTRACT FAILS THE NUMERIC TEST AND IS PASSED
003510*    THROUGH UNCHANGED RATHER THAN FORCED TO ZERO (CR-0204).
003520*-----------------------------------------------------------------
003530     MOVE E-START-LAT TO WS-COORD-FIELD.
003540     IF WS-COORD-ALPHA IS NUMERIC
003550         MOVE WS-COORD-FIELD TO C-START-LAT
003560     ELSE
003570         MOVE E-START-LAT TO C-START-LAT
003580     END-IF.
003590     MOVE E-START-LNG TO WS-COORD-FIELD.
003600     IF WS-COORD-ALPHA IS NUMERIC
003610         MOVE WS-COORD-FIELD TO C-START-LNG
003620     ELSE
003630         MOVE E-START-LNG TO C-START-LNG
003640     END-IF.
003650     MOVE E-END-LAT TO WS-COORD-FIELD.
003660     IF WS-COORD-ALPHA IS NUMERIC
003670         MOVE WS-COORD-FIELD TO C-END-LAT
003680     ELSE
003690         MOVE E-END-LAT TO C-END-LAT
003700     END-IF.
003710     MOVE E-END-LNG TO WS-COORD-FIELD.
003720     IF WS-COORD-ALPHA IS NUMERIC
003730         MOVE WS-COORD-FIELD TO C-END-LNG
003740     ELSE
003750         MOVE E-END-LNG TO C-END-LNG
003760     END-IF.
003770*-----------------------------------------------------------------
003780 8000-CLOSE-FILES.
003790*-----------------------------------------------------------------
003800     CLOSE E-RAWTRIP-FILE C-CLEAN-FILE.
003810******************************************************************
