000100******************************************************************
000110*                                                                *
000120*    PROGRAM:      3-STATIONS                                    *
000130*    AUTHOR:       J. M. ARSENAULT                               *
000140*    INSTALLATION: BLUEBIKES DATA SERVICES                       *
000150*    DATE-WRITTEN: 11/14/1991                                    *
000160*    DATE-COMPILED:                                              *
000170*    SECURITY:     NON-CONFIDENTIAL                              *
000180*                                                                *
000190******************************************************************
000200*    REMARKS.                                                   *
000210*    THIRD STEP OF THE NIGHTLY TRIP-FILE BATCH.  BUILDS THE      *
000220*    PER-STATION USAGE SUMMARY.  PASS 1 READS TRIP-IN ONCE AND   *
000230*    AVERAGES EACH STATION'S COORDINATES; PASS 2 RE-READS        *
000240*    TRIP-IN AND ACCUMULATES DEPARTURE (FORWARD) AND ARRIVAL     *
000250*    (REVERSE) COUNTS, ELECTRIC-BIKE COUNTS AND DURATION         *
000260*    TOTALS PER STATION.  THE STATION TABLE IS THEN SORTED AND   *
000270*    WRITTEN TO STATION-OUT, ASCENDING BY STATION-ID.            *
000280*                                                                *
000290*-----------------------------------------------------------------
000300*    CHANGE LOG                                                 *
000310*-----------------------------------------------------------------
000320* DATE       PRGMR  TKT#    DESCRIPTION                         *
000330* ---------- ------ ------- ----------------------------------- *
000340* 11/14/1991 JMA    CR-0261 ORIGINAL WRITE-UP, MODELED ON THE    *
000350*                           DEPARTMENT ROLL-UP JOB.              *
000360* 04/02/1993 JMA    CR-0298 STATION TABLE CAPACITY RAISED FROM   *
000370*                           300 TO 450 ENTRIES.                  *
000380* 07/19/1996 FXM    CR-0402 ELECTRIC/CLASSIC DURATION TOTALS     *
000390*                           SPLIT OUT PER BIKE CLASS PER THE     *
000400*                           NEW FLEET-MIX REQUEST.               *
000410* 11/09/1998 KR     CR-0514 Y2K REVIEW -- NO DATE ARITHMETIC IN  *
000420*                           THIS PROGRAM.  SIGNED OFF.           *
000430* 01/22/2003 JMA    CR-0615 ZERO-BIDIRECTIONAL STATIONS NOW      *
000440*                           SUPPRESSED FROM THE OUTPUT FILE      *
000450*                           RATHER THAN WRITTEN WITH ALL ZEROS.  *
000460*-----------------------------------------------------------------
000470* 06/11/2003 FXM    CR-0648 DURATION-TOTAL ACCUMULATORS WERE       *
000480*                           UNSIGNED COMP, SO A NEGATIVE TRIP      *
000490*                           DURATION ADDED IN ON PASS 2 LOST ITS   *
000500*                           SIGN AND OVERSTATED THE AVERAGE.       *
000510*                           REDECLARED STA-DUR-TOTAL-FWD/REV,      *
000520*                           STA-E-DUR-TOTAL-FWD/REV,               *
000530*                           STA-C-DUR-TOTAL-FWD/REV AND             *
000540*                           MET-DURATION-TOTAL AND ITS E-/C-        *
000550*                           COUNTERPARTS AS SIGNED COMP.  ALSO     *
000560*                           RE-PICTURED THE DISPLAY-FORMAT-        *
000570*                           MANAGER COUNT/PCT/AVG FIELDS WITH Z-   *
000580*                           SUPPRESSION SO THE EMBEDDED SUMMARY    *
000590*                           TEXT ON STATION-OUT NO LONGER CARRIES  *
000600*                           LEADING ZEROS.  UNUSED DFM-SUFFIX      *
000610*                           FIELD DROPPED.                         *
000620*-----------------------------------------------------------------
000630* 07/02/2003 JMA    CR-0652 START-STATION BRANCH OF PASS 2 NEVER   *
000640*                           LOADED NFW-STATION-ID/NFW-RAW-NAME     *
000650*                           BEFORE CALLING 7600-CAPTURE-STATION-   *
000660*                           NAME, SO A STATION FIRST TOUCHED AS A  *
000670*                           TRIP ORIGIN CAPTURED A STALE OR BLANK  *
000680*                           NAME.  ADDED THE SAME TWO MOVES THE    *
000690*                           END-STATION BRANCH ALREADY HAD.  ALSO  *
000700*                           FOUND THE DURATION FILTER IN 7100      *
000710*                           TESTING THE FULL X(05) ALPHANUMERIC    *
000720*                           VIEW OF A SIGNED FIELD, WHICH FAILS    *
000730*                           IS NUMERIC ON ANY NEGATIVE DURATION    *
000740*                           BECAUSE OF THE OVERPUNCHED SIGN BYTE   *
000750*                           -- REJECTING EXACTLY THE TRIPS CR-0648 *
000760*                           WAS SUPPOSED TO FIX THE TOTALS FOR.    *
000770*                           SPLIT THE FIELD SO ONLY THE UNSIGNED   *
000780*                           DIGITS ARE TESTED ALPHANUMERICALLY,    *
000790*                           WITH THE SIGNED FIELD ITSELF CHECKED   *
000800*                           FOR NUMERIC-NESS SEPARATELY.           *
000810*-----------------------------------------------------------------
000820 IDENTIFICATION DIVISION.
000830 PROGRAM-ID. 3-STATIONS.
000840 AUTHOR. J. M. ARSENAULT.
000850 INSTALLATION. BLUEBIKES DATA SERVICES.
000860 DATE-WRITTEN. 11/14/1991.
000870 DATE-COMPILED.
000880 SECURITY. NON-CONFIDENTIAL.
000890******************************************************************
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER. IBM-3081.
000930 OBJECT-COMPUTER. IBM-3081.
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM.
000960*-----------------------------------------------------------------
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT E-TRIP-FILE ASSIGN TO TRIPIN
001000         ORGANIZATION LINE SEQUENTIAL
001010         FILE STATUS IS WS-TRIPIN-STATUS.
001020     SELECT WK-STATION-FILE ASSIGN TO STAWORK
001030         ORGANIZATION LINE SEQUENTIAL
001040         FILE STATUS IS WS-STAWORK-STATUS.
001050     SELECT C-STATION-FILE ASSIGN TO STATOUT
001060         ORGANIZATION LINE SEQUENTIAL
001070         FILE STATUS IS WS-STATOUT-STATUS.
001080     SELECT SORT-WORK-FILE ASSIGN TO SORTWK01.
001090******************************************************************
001100 DATA DIVISION.
001110 FILE SECTION.
001120*-----------------------------------------------------------------
001130*    TRIP-IN -- CLEANED TRIP RECORD, READ TWICE
001140*-----------------------------------------------------------------
001150 FD  E-TRIP-FILE.
001160 01  E-TRIP-REC.
001170     05  E-RIDE-ID                PIC X(20).
001180     05  E-RIDEABLE-TYPE           PIC X(13).
001190     05  E-STARTED-AT              PIC X(19).
001200     05  E-ENDED-AT                PIC X(19).
001210     05  E-START-STATION-NAME     PIC X(50).
001220     05  E-START-STATION-ID        PIC X(08).
001230     05  E-END-STATION-NAME       PIC X(50).
001240     05  E-END-STATION-ID          PIC X(08).
001250     05  E-START-LAT               PIC S9(03)V9(05).
001260     05  E-START-LNG               PIC S9(03)V9(05).
001270     05  E-END-LAT                 PIC S9(03)V9(05).
001280     05  E-END-LNG                 PIC S9(03)V9(05).
001290     05  E-MEMBER-CASUAL           PIC X(06).
001300     05  E-DURATION-MINUTES        PIC S9(05).
001310     05  FILLER                    PIC X(01).
001320*-----------------------------------------------------------------
001330*    STAWORK -- UNSORTED STATION SUMMARY, EMITTED FROM THE
001340*    TABLE AT END OF PASS 2, SORTED BY THE SORT VERB BELOW
001350*-----------------------------------------------------------------
001360 FD  WK-STATION-FILE.
001370 01  WK-STATION-REC.
001380     05  WK-STATION-ID            PIC X(08).
001390     05  WK-STATION-BODY          PIC X(354).
001400*-----------------------------------------------------------------
001410*    STATION-OUT -- FINAL SORTED STATION SUMMARY
001420*-----------------------------------------------------------------
001430 FD  C-STATION-FILE.
001440 01  C-STATION-REC.
001450     05  C-STATION-ID             PIC X(08).
001460     05  C-STATION-NAME           PIC X(62).
001470     05  C-MUNICIPALITY            PIC X(10).
001480     05  C-LATITUDE                PIC S9(03)V9(05).
001490     05  C-LONGITUDE               PIC S9(03)V9(05).
001500     05  C-TRIP-COUNT-FWD          PIC 9(07).
001510     05  C-TRIP-COUNT-REV          PIC 9(07).
001520     05  C-TRIP-COUNT-BIDIR        PIC 9(08).
001530     05  C-TRIP-COUNT-DISPLAY      PIC X(30).
001540     05  C-E-BIKE-PCT-FWD          PIC 9(03).
001550     05  C-E-BIKE-PCT-REV          PIC 9(03).
001560     05  C-E-BIKE-PCT-BIDIR        PIC 9(03).
001570     05  C-E-BIKE-PCT-DISPLAY      PIC X(30).
001580     05  C-DUR-AVG-FWD             PIC 9(05)V9(01).
001590     05  C-DUR-AVG-REV             PIC 9(05)V9(01).
001600     05  C-DUR-AVG-BIDIR           PIC 9(05)V9(01).
001610     05  C-DUR-AVG-DISPLAY         PIC X(40).
001620     05  C-E-DUR-AVG-FWD           PIC 9(05)V9(01).
001630     05  C-E-DUR-AVG-REV           PIC 9(05)V9(01).
001640     05  C-E-DUR-AVG-BIDIR         PIC 9(05)V9(01).
001650     05  C-E-DUR-AVG-DISPLAY       PIC X(40).
001660     05  C-C-DUR-AVG-FWD           PIC 9(05)V9(01).
001670     05  C-C-DUR-AVG-REV           PIC 9(05)V9(01).
001680     05  C-C-DUR-AVG-BIDIR         PIC 9(05)V9(01).
001690     05  C-C-DUR-AVG-DISPLAY       PIC X(40).
001700     05  FILLER                   PIC X(01).
001710*-----------------------------------------------------------------
001720*    SORT WORK FILE -- SD FOR THE SORT VERB
001730*-----------------------------------------------------------------
001740 SD  SORT-WORK-FILE.
001750 01  T-STATION-REC.
001760     05  T-STATION-ID             PIC X(08).
001770     05  T-STATION-BODY           PIC X(354).
001780******************************************************************
001790 WORKING-STORAGE SECTION.
001800*-----------------------------------------------------------------
001810 01  FILE-WORKING-MANAGER.
001820     05  WS-TRIPIN-STATUS         PIC X(02) VALUE "00".
001830     05  WS-STAWORK-STATUS        PIC X(02) VALUE "00".
001840     05  WS-STATOUT-STATUS        PIC X(02) VALUE "00".
001850     05  TRIPIN-EOF-SW             PIC X(01) VALUE SPACE.
001860         88  TRIPIN-EOF                      VALUE HIGH-VALUE.
001870     05  FILLER                    PIC X(01).
001880 77  WS-OUTPUT-COUNT              PIC 9(07) COMP VALUE ZERO.
001890*-----------------------------------------------------------------
001900*    STATION TABLE -- ONE ENTRY PER DISTINCT STATION ID SEEN IN
001910*    EITHER PASS.  BUILT BY LINEAR SEARCH-AND-INSERT, THE SAME
001920*    IDIOM THE SHOP USES FOR THE DEPARTMENT AND REGION TABLES.
001930*-----------------------------------------------------------------
001940 01  STATION-TABLE-MANAGER.
001950     05  STA-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
001960     05  STA-ENTRY OCCURS 450 TIMES
001970             INDEXED BY STA-IDX.
001980         10  STA-ID               PIC X(08).
001990         10  STA-NAME             PIC X(62).
002000         10  STA-MUNICIPALITY      PIC X(10).
002010         10  STA-LAT-SUM           PIC S9(09)V9(05) COMP.
002020         10  STA-LNG-SUM           PIC S9(09)V9(05) COMP.
002030         10  STA-COORD-COUNT       PIC 9(07) COMP.
002040         10  STA-AVG-LAT           PIC S9(03)V9(05).
002050         10  STA-AVG-LNG           PIC S9(03)V9(05).
002060         10  STA-NAME-CAPTURED-SW PIC 9(01) COMP VALUE ZERO.
002070             88  STA-NAME-CAPTURED            VALUE 1.
002080         10  STA-COUNT-FWD         PIC 9(07) COMP VALUE ZERO.
002090         10  STA-COUNT-REV         PIC 9(07) COMP VALUE ZERO.
002100         10  STA-DUR-TOTAL-FWD     PIC S9(09) COMP VALUE ZERO.
002110         10  STA-DUR-TOTAL-REV     PIC S9(09) COMP VALUE ZERO.
002120         10  STA-E-COUNT-FWD       PIC 9(07) COMP VALUE ZERO.
002130         10  STA-E-COUNT-REV       PIC 9(07) COMP VALUE ZERO.
002140         10  STA-E-DUR-TOTAL-FWD   PIC S9(09) COMP VALUE ZERO.
002150         10  STA-E-DUR-TOTAL-REV   PIC S9(09) COMP VALUE ZERO.
002160         10  STA-C-DUR-TOTAL-FWD   PIC S9(09) COMP VALUE ZERO.
002170         10  STA-C-DUR-TOTAL-REV   PIC S9(09) COMP VALUE ZERO.
002180         10  FILLER                PIC X(01).
002190*-----------------------------------------------------------------
002200*    SEARCH/ACCUMULATE WORK FIELDS
002210*-----------------------------------------------------------------
002220 01  SEARCH-WORKING-MANAGER.
002230     05  SRCH-KEY-ID              PIC X(08).
002240     05  SRCH-FOUND-SW            PIC 9(01) COMP VALUE ZERO.
002250         88  SRCH-FOUND                         VALUE 1.
002260     05  SRCH-TABLE-SUB           PIC 9(04) COMP VALUE ZERO.
002270     05  TRIP-FILTER-SW           PIC 9(01) COMP VALUE ZERO.
002280         88  TRIP-ACCEPTED                      VALUE 0.
002290         88  TRIP-REJECTED                      VALUE 1.
002300     05  FILLER                   PIC X(01).
002310*-----------------------------------------------------------------
002320*    COORDINATE EDIT WORK AREA
002330*-----------------------------------------------------------------
002340 01  WS-COORD-EDIT-AREA.
002350     05  WS-COORD-FIELD           PIC S9(03)V9(05).
002360     05  WS-COORD-ALPHA REDEFINES WS-COORD-FIELD PIC X(08).
002370     05  FILLER                   PIC X(01).
002380*-----------------------------------------------------------------
002390*    DURATION EDIT WORK AREA -- DURATION ARRIVES AS SIGNED
002400*    NUMERIC, AND A NEGATIVE DURATION IS A VALID TRIP, NOT A
002410*    BAD ONE.  THE MAGNITUDE VIEW BELOW KEEPS THE SIGN-BEARING
002420*    LAST BYTE OUT OF THE ALPHANUMERIC TEST SO AN OVERPUNCHED
002430*    NEGATIVE DIGIT IS NOT MISREAD AS NON-NUMERIC.
002440*-----------------------------------------------------------------
002450 01  WS-DURATION-EDIT-AREA.
002460     05  WS-DURATION-FIELD        PIC S9(05).
002470     05  WS-DURATION-MAGNITUDE REDEFINES WS-DURATION-FIELD.
002480         10  WS-DURATION-DIGITS-14 PIC X(04).
002490         10  WS-DURATION-LAST-BYTE PIC X(01).
002500     05  FILLER                   PIC X(01).
002510*-----------------------------------------------------------------
002520*    MUNICIPALITY-LOOKUP WORK AREA
002530*-----------------------------------------------------------------
002540 01  MUNICIPALITY-WORKING-MANAGER.
002550     05  MUN-STATION-ID           PIC X(08).
002560     05  MUN-FIRST-CHAR REDEFINES MUN-STATION-ID.
002570         10  MUN-FIRST-BYTE       PIC X(01).
002580         10  FILLER               PIC X(07).
002590     05  MUN-RESULT               PIC X(10).
002600     05  FILLER                   PIC X(01).
002610*-----------------------------------------------------------------
002620*    STATION-NAME-FORMATTER WORK AREA
002630*-----------------------------------------------------------------
002640 01  NAME-FORMAT-WORKING-MANAGER.
002650     05  NFW-STATION-ID           PIC X(08).
002660     05  NFW-RAW-NAME             PIC X(50).
002670     05  NFW-MUNICIPALITY         PIC X(10).
002680     05  NFW-DISPLAY-NAME         PIC X(62).
002690     05  FILLER                   PIC X(01).
002700*-----------------------------------------------------------------
002710*    BIKE-TYPE-NORMALIZER WORK AREA
002720*-----------------------------------------------------------------
002730 01  BIKE-TYPE-WORKING-MANAGER.
002740     05  BTW-RAW-TYPE             PIC X(13).
002750     05  BTW-NORMALIZED-TYPE      PIC X(13).
002760     05  BTW-ELECTRIC-SW          PIC 9(01) COMP VALUE ZERO.
002770         88  BTW-IS-ELECTRIC                     VALUE 1.
002780     05  FILLER                   PIC X(01).
002790*-----------------------------------------------------------------
002800*    WEIGHTED-AVERAGE / DERIVED-METRIC WORK FIELDS
002810*-----------------------------------------------------------------
002820 01  METRIC-WORKING-MANAGER.
002830     05  MET-TRIP-COUNT           PIC 9(07) COMP.
002840     05  MET-ELECTRIC-COUNT       PIC 9(07) COMP.
002850     05  MET-DURATION-TOTAL       PIC S9(09) COMP.
002860     05  MET-ELEC-DUR-TOTAL       PIC S9(09) COMP.
002870     05  MET-CLASSIC-DUR-TOTAL    PIC S9(09) COMP.
002880     05  MET-CLASSIC-COUNT        PIC 9(07) COMP.
002890     05  MET-PERCENT-RESULT       PIC 9(03).
002900     05  MET-AVERAGE-RESULT       PIC 9(05)V9(01).
002910     05  FILLER                   PIC X(01).
002920*-----------------------------------------------------------------
002930*    DIRECTIONAL-METRIC-FORMATTER WORK FIELDS
002940*-----------------------------------------------------------------
002950 01  DISPLAY-FORMAT-MANAGER.
002960     05  DFM-FWD-COUNT            PIC Z(6)9.
002970     05  DFM-REV-COUNT            PIC Z(6)9.
002980     05  DFM-BIDIR-COUNT          PIC Z(7)9.
002990     05  DFM-FWD-PCT              PIC ZZ9.
003000     05  DFM-REV-PCT              PIC ZZ9.
003010     05  DFM-BIDIR-PCT            PIC ZZ9.
003020     05  DFM-FWD-AVG              PIC Z(4)9.9.
003030     05  DFM-REV-AVG              PIC Z(4)9.9.
003040     05  DFM-BIDIR-AVG            PIC Z(4)9.9.
003050      05  DFM-MODE                 PIC X(01).
003060         88  DFM-MODE-COUNT                 VALUE "C".
003070         88  DFM-MODE-PCT                   VALUE "P".
003080         88  DFM-MODE-AVG                   VALUE "A".
003090     05  DFM-RESULT               PIC X(40).
003100     05  FILLER                   PIC X(01).
003110******************************************************************
003120 PROCEDURE DIVISION.
003130*-----------------------------------------------------------------
003140 0000-MAIN-PROCEDURE.
003150*-----------------------------------------------------------------
003160     PERFORM 1000-OPEN-PASS1-FILES.
003170     PERFORM 2000-READ-TRIPIN.
003180     PERFORM 3000-PASS1-ACCUMULATE THRU 3000-EXIT
003190         UNTIL TRIPIN-EOF.
003200     CLOSE E-TRIP-FILE.
003210     PERFORM 5000-PASS1-AVERAGE.
003220     PERFORM 1100-OPEN-PASS2-FILES.
003230     MOVE SPACE TO TRIPIN-EOF-SW.
003240     PERFORM 2000-READ-TRIPIN.
003250     PERFORM 7000-PASS2-ACCUMULATE THRU 7000-EXIT
003260         UNTIL TRIPIN-EOF.
003270     CLOSE E-TRIP-FILE.
003280     PERFORM 8000-EMIT-STATIONS.
003290     PERFORM 8500-SORT-STATIONS.
003300     DISPLAY "3-STATIONS RECORDS WRITTEN: " WS-OUTPUT-COUNT.
003310     STOP RUN.
003320*-----------------------------------------------------------------
003330 1000-OPEN-PASS1-FILES.
003340*-----------------------------------------------------------------
003350     OPEN INPUT E-TRIP-FILE.
003360     IF WS-TRIPIN-STATUS NOT = "00"
003370         DISPLAY "3-STATIONS: TRIP-IN OPEN ERROR "
003380             WS-TRIPIN-STATUS
003390         STOP RUN
003400     END-IF.
003410*-----------------------------------------------------------------
003420 1100-OPEN-PASS2-FILES.
003430*-----------------------------------------------------------------
003440     OPEN INPUT E-TRIP-FILE.
003450*-----------------------------------------------------------------
003460 2000-READ-TRIPIN.
003470*-----------------------------------------------------------------
003480     READ E-TRIP-FILE
003490         AT END
003500             MOVE HIGH-VALUE TO TRIPIN-EOF-SW
003510     END-READ.
003520*-----------------------------------------------------------------
003530 3000-PASS1-ACCUMULATE.
003540*    ADDS THE START-SIDE AND END-SIDE COORDINATES OF EVERY TRIP
003550*    INTO THEIR RESPECTIVE STATIONS' RUNNING SUMS.
003560*-----------------------------------------------------------------
003570     IF E-START-STATION-ID NOT = SPACE
003580         MOVE E-START-LAT TO WS-COORD-FIELD
003590         IF WS-COORD-ALPHA IS NUMERIC
003600             MOVE E-START-STATION-ID TO SRCH-KEY-ID
003610             PERFORM 3500-FIND-OR-INSERT-STATION
003620             MOVE E-START-LAT TO WS-COORD-FIELD
003630             ADD WS-COORD-FIELD TO STA-LAT-SUM (SRCH-TABLE-SUB)
003640             MOVE E-START-LNG TO WS-COORD-FIELD
003650             ADD WS-COORD-FIELD TO STA-LNG-SUM (SRCH-TABLE-SUB)
003660             ADD 1 TO STA-COORD-COUNT (SRCH-TABLE-SUB)
003670         END-IF
003680     END-IF.
003690     IF E-END-STATION-ID NOT = SPACE
003700         MOVE E-END-LAT TO WS-COORD-FIELD
003710         IF WS-COORD-ALPHA IS NUMERIC
003720             MOVE E-END-STATION-ID TO SRCH-KEY-ID
003730             PERFORM 3500-FIND-OR-INSERT-STATION
003740             MOVE E-END-LAT TO WS-COORD-FIELD
003750             ADD WS-COORD-FIELD TO STA-LAT-SUM (SRCH-TABLE-SUB)
003760             MOVE E-END-LNG TO WS-COORD-FIELD
003770             ADD WS-COORD-FIELD TO STA-LNG-SUM (SRCH-TABLE-SUB)
003780             ADD 1 TO STA-COORD-COUNT (SRCH-TABLE-SUB)
003790         END-IF
003800     END-IF.
003810     PERFORM 2000-READ-TRIPIN.
003820 3000-EXIT.
003830     EXIT.
003840*-----------------------------------------------------------------
003850 3500-FIND-OR-INSERT-STATION.
003860*    LINEAR SEARCH OF THE STATION TABLE FOR SRCH-KEY-ID.  WHEN
003870*    NOT FOUND, A NEW ENTRY IS OPENED AT THE NEXT FREE SLOT.
003880*    SRCH-TABLE-SUB IS SET TO THE MATCHING OR NEW SUBSCRIPT.
003890*-----------------------------------------------------------------
003900     MOVE ZERO TO SRCH-FOUND-SW.
003910     MOVE ZERO TO SRCH-TABLE-SUB.
003920     IF STA-TABLE-COUNT NOT = ZERO
003930         PERFORM 3550-SEARCH-STATION-ENTRY
003940             VARYING STA-IDX FROM 1 BY 1
003950             UNTIL STA-IDX > STA-TABLE-COUNT
003960                 OR SRCH-FOUND
003970     END-IF.
003980     IF NOT SRCH-FOUND
003990         ADD 1 TO STA-TABLE-COUNT
004000         MOVE STA-TABLE-COUNT TO SRCH-TABLE-SUB
004010         SET STA-IDX TO SRCH-TABLE-SUB
004020         MOVE SRCH-KEY-ID TO STA-ID (STA-IDX)
004030         MOVE SPACE TO STA-NAME (STA-IDX)
004040         MOVE SPACE TO STA-MUNICIPALITY (STA-IDX)
004050         MOVE ZERO TO STA-LAT-SUM (STA-IDX)
004060         MOVE ZERO TO STA-LNG-SUM (STA-IDX)
004070         MOVE ZERO TO STA-COORD-COUNT (STA-IDX)
004080         MOVE ZERO TO STA-NAME-CAPTURED-SW (STA-IDX)
004090     END-IF.
004100*-----------------------------------------------------------------
004110 3550-SEARCH-STATION-ENTRY.
004120*    LOOP BODY FOR 3500 ABOVE -- TESTS ONE TABLE SLOT.
004130*-----------------------------------------------------------------
004140     IF STA-ID (STA-IDX) = SRCH-KEY-ID
004150         SET SRCH-FOUND TO TRUE
004160         SET SRCH-TABLE-SUB TO STA-IDX
004170     END-IF.
004180*-----------------------------------------------------------------
004190 5000-PASS1-AVERAGE.
004200*    DERIVES EACH STATION'S AVERAGE COORDINATE FROM ITS SUMS.
004210*-----------------------------------------------------------------
004220     IF STA-TABLE-COUNT NOT = ZERO
004230         PERFORM 5050-AVERAGE-ONE-STATION
004240             VARYING STA-IDX FROM 1 BY 1
004250             UNTIL STA-IDX > STA-TABLE-COUNT
004260     END-IF.
004270*-----------------------------------------------------------------
004280 5050-AVERAGE-ONE-STATION.
004290*    LOOP BODY FOR 5000 ABOVE -- AVERAGES ONE TABLE SLOT.
004300*-----------------------------------------------------------------
004310     IF STA-COORD-COUNT (STA-IDX) NOT = ZERO
004320         COMPUTE STA-AVG-LAT (STA-IDX) ROUNDED =
004330             STA-LAT-SUM (STA-IDX) /
004340                 STA-COORD-COUNT (STA-IDX)
004350         COMPUTE STA-AVG-LNG (STA-IDX) ROUNDED =
004360             STA-LNG-SUM (STA-IDX) /
004370                 STA-COORD-COUNT (STA-IDX)
004380     END-IF.
004390*-----------------------------------------------------------------
004400 7000-PASS2-ACCUMULATE.
004410*    APPLIES THE TRIP FILTER, THEN ACCUMULATES FORWARD TALLIES
004420*    AT THE START STATION AND REVERSE TALLIES AT THE END
004430*    STATION.  THE NEXT RECORD IS READ ON EVERY PASS, FILTERED
004440*    OR NOT, SO A REJECTED TRIP CANNOT STALL THE LOOP.
004450*-----------------------------------------------------------------
004460     PERFORM 7100-FILTER-TRIP.
004470     IF TRIP-ACCEPTED
004480         MOVE E-RIDEABLE-TYPE TO BTW-RAW-TYPE
004490         PERFORM 4300-NORMALIZE-BIKE-TYPE
004500         MOVE E-START-STATION-ID TO SRCH-KEY-ID
004510         PERFORM 3500-FIND-OR-INSERT-STATION
004520         SET STA-IDX TO SRCH-TABLE-SUB
004530         MOVE E-START-STATION-ID TO NFW-STATION-ID
004540         MOVE E-START-STATION-NAME TO NFW-RAW-NAME
004550         PERFORM 7600-CAPTURE-STATION-NAME
004560         ADD 1 TO STA-COUNT-FWD (STA-IDX)
004570         ADD E-DURATION-MINUTES TO STA-DUR-TOTAL-FWD (STA-IDX)
004580         IF BTW-IS-ELECTRIC
004590             ADD 1 TO STA-E-COUNT-FWD (STA-IDX)
004600             ADD E-DURATION-MINUTES TO STA-E-DUR-TOTAL-FWD (STA-IDX)
004610         ELSE
004620             ADD E-DURATION-MINUTES TO STA-C-DUR-TOTAL-FWD (STA-IDX)
004630         END-IF
004640         MOVE E-END-STATION-ID TO SRCH-KEY-ID
004650         PERFORM 3500-FIND-OR-INSERT-STATION
004660         SET STA-IDX TO SRCH-TABLE-SUB
004670         MOVE E-END-STATION-ID TO NFW-STATION-ID
004680         MOVE E-END-STATION-NAME TO NFW-RAW-NAME
004690         PERFORM 7600-CAPTURE-STATION-NAME
004700         ADD 1 TO STA-COUNT-REV (STA-IDX)
004710         ADD E-DURATION-MINUTES TO STA-DUR-TOTAL-REV (STA-IDX)
004720         IF BTW-IS-ELECTRIC
004730             ADD 1 TO STA-E-COUNT-REV (STA-IDX)
004740             ADD E-DURATION-MINUTES TO STA-E-DUR-TOTAL-REV (STA-IDX)
004750         ELSE
004760             ADD E-DURATION-MINUTES TO STA-C-DUR-TOTAL-REV (STA-IDX)
004770         END-IF
004780     END-IF.
004790     PERFORM 2000-READ-TRIPIN.
004800 7000-EXIT.
004810     EXIT.
004820*-----------------------------------------------------------------
004830 7100-FILTER-TRIP.
004840*    REJECTS THE CURRENT TRIP WHEN EITHER STATION ID IS BLANK,
004850*    THE TWO IDS ARE EQUAL, EITHER STATION HAS NO AVERAGED
004860*    COORDINATE FROM PASS 1, OR THE DURATION IS NON-NUMERIC.
004870*-----------------------------------------------------------------
004880     SET TRIP-ACCEPTED TO TRUE.
004890     IF E-START-STATION-ID = SPACE
004900         OR E-END-STATION-ID = SPACE
004910         OR E-START-STATION-ID = E-END-STATION-ID
004920         SET TRIP-REJECTED TO TRUE
004930     END-IF.
004940     IF TRIP-ACCEPTED
004950         MOVE E-DURATION-MINUTES TO WS-DURATION-FIELD
004960         IF WS-DURATION-DIGITS-14 IS NOT NUMERIC
004970             OR WS-DURATION-FIELD IS NOT NUMERIC
004980             SET TRIP-REJECTED TO TRUE
004990         END-IF
005000     END-IF.
005010     IF TRIP-ACCEPTED
005020         MOVE E-START-STATION-ID TO SRCH-KEY-ID
005030         PERFORM 3500-FIND-OR-INSERT-STATION
005040         IF STA-COORD-COUNT (SRCH-TABLE-SUB) = ZERO
005050             SET TRIP-REJECTED TO TRUE
005060         END-IF
005070     END-IF.
005080     IF TRIP-ACCEPTED
005090         MOVE E-END-STATION-ID TO SRCH-KEY-ID
005100         PERFORM 3500-FIND-OR-INSERT-STATION
005110         IF STA-COORD-COUNT (SRCH-TABLE-SUB) = ZERO
005120             SET TRIP-REJECTED TO TRUE
005130         END-IF
005140     END-IF.
005150*-----------------------------------------------------------------
005160 7600-CAPTURE-STATION-NAME.
005170*    THE FIRST TRIP TOUCHING A STATION CAPTURES ITS FORMATTED
005180*    DISPLAY NAME AND MUNICIPALITY; LATER TRIPS LEAVE IT ALONE.
005190*-----------------------------------------------------------------
005200     IF NOT STA-NAME-CAPTURED (STA-IDX)
005210         MOVE STA-ID (STA-IDX) TO MUN-STATION-ID
005220         PERFORM 4100-LOOKUP-MUNICIPALITY
005230         MOVE MUN-RESULT TO STA-MUNICIPALITY (STA-IDX)
005240         MOVE STA-ID (STA-IDX) TO NFW-STATION-ID
005250         MOVE MUN-RESULT TO NFW-MUNICIPALITY
005260         PERFORM 4200-FORMAT-STATION-NAME
005270         MOVE NFW-DISPLAY-NAME TO STA-NAME (STA-IDX)
005280         SET STA-NAME-CAPTURED (STA-IDX) TO TRUE
005290     END-IF.
005300*-----------------------------------------------------------------
005310 4100-LOOKUP-MUNICIPALITY.
005320*-----------------------------------------------------------------
005330     MOVE SPACE TO MUN-RESULT.
005340     INSPECT MUN-FIRST-BYTE CONVERTING
005350         "abcdefghijklmnopqrstuvwxyz" TO
005360         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005370     EVALUATE TRUE
005380         WHEN MUN-FIRST-BYTE = "A" OR "B" OR "C" OR "D" OR "E"
005390                              OR "F" OR "G" OR "H"
005400             MOVE "Boston"     TO MUN-RESULT
005410         WHEN MUN-FIRST-BYTE = "K"
005420             MOVE "Brookline"  TO MUN-RESULT
005430         WHEN MUN-FIRST-BYTE = "L"
005440             MOVE "Lexington"  TO MUN-RESULT
005450         WHEN MUN-FIRST-BYTE = "M"
005460             MOVE "Cambridge"  TO MUN-RESULT
005470         WHEN MUN-FIRST-BYTE = "N"
005480             MOVE "Newton"     TO MUN-RESULT
005490         WHEN MUN-FIRST-BYTE = "R"
005500             MOVE "Revere"     TO MUN-RESULT
005510         WHEN MUN-FIRST-BYTE = "S"
005520             MOVE "Somerville" TO MUN-RESULT
005530         WHEN MUN-FIRST-BYTE = "T"
005540             MOVE "Salem"      TO MUN-RESULT
005550         WHEN MUN-FIRST-BYTE = "V"
005560             MOVE "Medford"    TO MUN-RESULT
005570         WHEN MUN-FIRST-BYTE = "W"
005580             MOVE "Watertown"  TO MUN-RESULT
005590         WHEN OTHER
005600             MOVE SPACE        TO MUN-RESULT
005610     END-EVALUATE.
005620*-----------------------------------------------------------------
005630 4200-FORMAT-STATION-NAME.
005640*-----------------------------------------------------------------
005650     MOVE SPACE TO NFW-DISPLAY-NAME.
005660     IF NFW-STATION-ID NOT = SPACE
005670         AND NFW-RAW-NAME NOT = SPACE
005680         AND NFW-MUNICIPALITY NOT = SPACE
005690         STRING NFW-MUNICIPALITY DELIMITED BY SPACE
005700             ": " DELIMITED BY SIZE
005710             NFW-RAW-NAME DELIMITED BY SIZE
005720             INTO NFW-DISPLAY-NAME
005730     ELSE
005740         MOVE NFW-RAW-NAME TO NFW-DISPLAY-NAME
005750     END-IF.
005760*-----------------------------------------------------------------
005770 4300-NORMALIZE-BIKE-TYPE.
005780*-----------------------------------------------------------------
005790     MOVE BTW-RAW-TYPE TO BTW-NORMALIZED-TYPE.
005800     MOVE ZERO TO BTW-ELECTRIC-SW.
005810     IF BTW-RAW-TYPE = "docked_bike " OR BTW-RAW-TYPE =
005820         "classic_bike "
005830         MOVE "classic_bike " TO BTW-NORMALIZED-TYPE
005840     END-IF.
005850     IF BTW-NORMALIZED-TYPE = "electric_bike"
005860         SET BTW-IS-ELECTRIC TO TRUE
005870     END-IF.
005880*-----------------------------------------------------------------
005890 8000-EMIT-STATIONS.
005900*    WRITES ONE WORK RECORD PER STATION WHOSE BIDIRECTIONAL
005910*    COUNT IS NOT ZERO.  THE WORK FILE IS LATER SORTED INTO
005920*    STATION-OUT.
005930*-----------------------------------------------------------------
005940     OPEN OUTPUT WK-STATION-FILE.
005950     IF STA-TABLE-COUNT NOT = ZERO
005960         PERFORM 8050-EMIT-ONE-STATION
005970             VARYING STA-IDX FROM 1 BY 1
005980             UNTIL STA-IDX > STA-TABLE-COUNT
005990     END-IF.
006000     CLOSE WK-STATION-FILE.
006010*-----------------------------------------------------------------
006020 8050-EMIT-ONE-STATION.
006030*    LOOP BODY FOR 8000 ABOVE -- EMITS ONE TABLE SLOT IF ITS
006040*    BIDIRECTIONAL TRIP COUNT IS NOT ZERO.
006050*-----------------------------------------------------------------
006060     COMPUTE DFM-BIDIR-COUNT =
006070         STA-COUNT-FWD (STA-IDX) + STA-COUNT-REV (STA-IDX).
006080     IF DFM-BIDIR-COUNT NOT = ZERO
006090         PERFORM 8200-BUILD-STATION-OUT-REC
006100         MOVE C-STATION-REC TO WK-STATION-REC
006110         WRITE WK-STATION-REC
006120     END-IF.
006130*-----------------------------------------------------------------
006140 8200-BUILD-STATION-OUT-REC.
006150*    BUILDS ONE C-STATION-REC FROM THE CURRENT TABLE ENTRY,
006160*    COMPUTING THE DERIVED METRICS AND DISPLAY STRINGS.
006170*-----------------------------------------------------------------
006180     MOVE STA-ID (STA-IDX)          TO C-STATION-ID.
006190     MOVE STA-NAME (STA-IDX)        TO C-STATION-NAME.
006200     MOVE STA-MUNICIPALITY (STA-IDX) TO C-MUNICIPALITY.
006210     MOVE STA-AVG-LAT (STA-IDX)      TO C-LATITUDE.
006220     MOVE STA-AVG-LNG (STA-IDX)      TO C-LONGITUDE.
006230     MOVE STA-COUNT-FWD (STA-IDX)    TO C-TRIP-COUNT-FWD
006240                                         DFM-FWD-COUNT.
006250     MOVE STA-COUNT-REV (STA-IDX)    TO C-TRIP-COUNT-REV
006260                                         DFM-REV-COUNT.
006270     MOVE DFM-BIDIR-COUNT            TO C-TRIP-COUNT-BIDIR.
006280     SET DFM-MODE-COUNT TO TRUE.
006290     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
006300     MOVE DFM-RESULT (1:30)          TO C-TRIP-COUNT-DISPLAY.
006310*    E-BIKE PERCENT, FWD/REV/BIDIR
006320     MOVE STA-COUNT-FWD (STA-IDX)     TO MET-TRIP-COUNT.
006330     MOVE STA-E-COUNT-FWD (STA-IDX)   TO MET-ELECTRIC-COUNT.
006340     PERFORM 9200-ELECTRIC-PERCENT.
006350     MOVE MET-PERCENT-RESULT          TO C-E-BIKE-PCT-FWD
006360                                          DFM-FWD-PCT.
006370     MOVE STA-COUNT-REV (STA-IDX)      TO MET-TRIP-COUNT.
006380     MOVE STA-E-COUNT-REV (STA-IDX)    TO MET-ELECTRIC-COUNT.
006390     PERFORM 9200-ELECTRIC-PERCENT.
006400     MOVE MET-PERCENT-RESULT          TO C-E-BIKE-PCT-REV
006410                                          DFM-REV-PCT.
006420     COMPUTE MET-TRIP-COUNT =
006430         STA-COUNT-FWD (STA-IDX) + STA-COUNT-REV (STA-IDX).
006440     COMPUTE MET-ELECTRIC-COUNT =
006450         STA-E-COUNT-FWD (STA-IDX) + STA-E-COUNT-REV (STA-IDX).
006460     PERFORM 9200-ELECTRIC-PERCENT.
006470     MOVE MET-PERCENT-RESULT          TO C-E-BIKE-PCT-BIDIR
006480                                          DFM-BIDIR-PCT.
006490     SET DFM-MODE-PCT TO TRUE.
006500     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
006510     MOVE DFM-RESULT (1:30)           TO C-E-BIKE-PCT-DISPLAY.
006520*    OVERALL DURATION AVERAGE, FWD/REV/BIDIR
006530     MOVE STA-COUNT-FWD (STA-IDX)      TO MET-TRIP-COUNT.
006540     MOVE STA-DUR-TOTAL-FWD (STA-IDX)  TO MET-DURATION-TOTAL.
006550     PERFORM 9100-WEIGHTED-AVERAGE.
006560     MOVE MET-AVERAGE-RESULT          TO C-DUR-AVG-FWD
006570                                          DFM-FWD-AVG.
006580     MOVE STA-COUNT-REV (STA-IDX)      TO MET-TRIP-COUNT.
006590     MOVE STA-DUR-TOTAL-REV (STA-IDX)  TO MET-DURATION-TOTAL.
006600     PERFORM 9100-WEIGHTED-AVERAGE.
006610     MOVE MET-AVERAGE-RESULT          TO C-DUR-AVG-REV
006620                                          DFM-REV-AVG.
006630     COMPUTE MET-TRIP-COUNT =
006640         STA-COUNT-FWD (STA-IDX) + STA-COUNT-REV (STA-IDX).
006650     COMPUTE MET-DURATION-TOTAL =
006660         STA-DUR-TOTAL-FWD (STA-IDX)
006670             + STA-DUR-TOTAL-REV (STA-IDX).
006680     PERFORM 9100-WEIGHTED-AVERAGE.
006690     MOVE MET-AVERAGE-RESULT          TO C-DUR-AVG-BIDIR
006700                                          DFM-BIDIR-AVG.
006710     SET DFM-MODE-AVG TO TRUE.
006720     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
006730     MOVE DFM-RESULT                  TO C-DUR-AVG-DISPLAY.
006740*    ELECTRIC-BIKE DURATION AVERAGE, FWD/REV/BIDIR
006750     MOVE STA-E-COUNT-FWD (STA-IDX)     TO MET-TRIP-COUNT.
006760     MOVE STA-E-DUR-TOTAL-FWD (STA-IDX) TO MET-DURATION-TOTAL.
006770     PERFORM 9100-WEIGHTED-AVERAGE.
006780     MOVE MET-AVERAGE-RESULT            TO C-E-DUR-AVG-FWD
006790                                            DFM-FWD-AVG.
006800     MOVE STA-E-COUNT-REV (STA-IDX)     TO MET-TRIP-COUNT.
006810     MOVE STA-E-DUR-TOTAL-REV (STA-IDX) TO MET-DURATION-TOTAL.
006820     PERFORM 9100-WEIGHTED-AVERAGE.
006830     MOVE MET-AVERAGE-RESULT            TO C-E-DUR-AVG-REV
006840                                            DFM-REV-AVG.
006850     COMPUTE MET-TRIP-COUNT =
006860         STA-E-COUNT-FWD (STA-IDX) + STA-E-COUNT-REV (STA-IDX).
006870     COMPUTE MET-DURATION-TOTAL =
006880         STA-E-DUR-TOTAL-FWD (STA-IDX)
006890             + STA-E-DUR-TOTAL-REV (STA-IDX).
006900     PERFORM 9100-WEIGHTED-AVERAGE.
006910     MOVE MET-AVERAGE-RESULT            TO C-E-DUR-AVG-BIDIR
006920                                            DFM-BIDIR-AVG.
006930     SET DFM-MODE-AVG TO TRUE.
006940     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
006950     MOVE DFM-RESULT                    TO C-E-DUR-AVG-DISPLAY.
006960*    CLASSIC-BIKE DURATION AVERAGE, FWD/REV/BIDIR -- DENOMINATOR
006970*    IS TRIP-COUNT MINUS ELECTRIC-COUNT PER BUSINESS RULES.
006980     COMPUTE MET-CLASSIC-COUNT =
006990         STA-COUNT-FWD (STA-IDX) - STA-E-COUNT-FWD (STA-IDX).
007000     MOVE MET-CLASSIC-COUNT              TO MET-TRIP-COUNT.
007010     MOVE STA-C-DUR-TOTAL-FWD (STA-IDX)  TO MET-DURATION-TOTAL.
007020     PERFORM 9100-WEIGHTED-AVERAGE.
007030     MOVE MET-AVERAGE-RESULT             TO C-C-DUR-AVG-FWD
007040                                             DFM-FWD-AVG.
007050     COMPUTE MET-CLASSIC-COUNT =
007060         STA-COUNT-REV (STA-IDX) - STA-E-COUNT-REV (STA-IDX).
007070     MOVE MET-CLASSIC-COUNT              TO MET-TRIP-COUNT.
007080     MOVE STA-C-DUR-TOTAL-REV (STA-IDX)  TO MET-DURATION-TOTAL.
007090     PERFORM 9100-WEIGHTED-AVERAGE.
007100     MOVE MET-AVERAGE-RESULT             TO C-C-DUR-AVG-REV
007110                                             DFM-REV-AVG.
007120     COMPUTE MET-CLASSIC-COUNT =
007130         (STA-COUNT-FWD (STA-IDX) + STA-COUNT-REV (STA-IDX))
007140         - (STA-E-COUNT-FWD (STA-IDX)
007150             + STA-E-COUNT-REV (STA-IDX)).
007160     MOVE MET-CLASSIC-COUNT              TO MET-TRIP-COUNT.
007170     COMPUTE MET-DURATION-TOTAL =
007180         STA-C-DUR-TOTAL-FWD (STA-IDX)
007190             + STA-C-DUR-TOTAL-REV (STA-IDX).
007200     PERFORM 9100-WEIGHTED-AVERAGE.
007210     MOVE MET-AVERAGE-RESULT             TO C-C-DUR-AVG-BIDIR
007220                                             DFM-BIDIR-AVG.
007230     SET DFM-MODE-AVG TO TRUE.
007240     PERFORM 9300-BUILD-DIRECTIONAL-DISPLAY.
007250     MOVE DFM-RESULT                     TO C-C-DUR-AVG-DISPLAY.
007260     ADD 1 TO WS-OUTPUT-COUNT.
007270*-----------------------------------------------------------------
007280 9100-WEIGHTED-AVERAGE.
007290*    OVERALL/ELECTRIC/CLASSIC DURATION AVERAGE = TOTAL / COUNT,
007300*    ZERO WHEN THE COUNT IS ZERO, ROUNDED TO ONE DECIMAL.
007310*-----------------------------------------------------------------
007320     IF MET-TRIP-COUNT = ZERO
007330         MOVE ZERO TO MET-AVERAGE-RESULT
007340     ELSE
007350         COMPUTE MET-AVERAGE-RESULT ROUNDED =
007360             MET-DURATION-TOTAL / MET-TRIP-COUNT
007370     END-IF.
007380*-----------------------------------------------------------------
007390 9200-ELECTRIC-PERCENT.
007400*    ELECTRIC PERCENT = ELECTRIC-COUNT / TRIP-COUNT * 100, ZERO
007410*    WHEN TRIP-COUNT IS ZERO, ROUNDED TO A WHOLE PERCENT.
007420*-----------------------------------------------------------------
007430     IF MET-TRIP-COUNT = ZERO
007440         MOVE ZERO TO MET-PERCENT-RESULT
007450     ELSE
007460         COMPUTE MET-PERCENT-RESULT ROUNDED =
007470             (MET-ELECTRIC-COUNT / MET-TRIP-COUNT) * 100
007480     END-IF.
007490*-----------------------------------------------------------------
007500 9300-BUILD-DIRECTIONAL-DISPLAY.
007510*    BUILDS "<BIDIR><SFX> (F: <FWD><SFX> / R: <REV><SFX>)".
007520*    COUNTS PRINT WITH NO DECIMALS, PERCENTS WITH NO DECIMALS
007530*    AND A "%" SUFFIX, DURATION AVERAGES WITH ONE DECIMAL.
007540*-----------------------------------------------------------------
007550     MOVE SPACE TO DFM-RESULT.
007560     EVALUATE TRUE
007570         WHEN DFM-MODE-COUNT
007580             STRING
007590                 DFM-BIDIR-COUNT DELIMITED BY SIZE
007600                 " (F: " DELIMITED BY SIZE
007610                 DFM-FWD-COUNT DELIMITED BY SIZE
007620                 " / R: " DELIMITED BY SIZE
007630                 DFM-REV-COUNT DELIMITED BY SIZE
007640                 ")" DELIMITED BY SIZE
007650                 INTO DFM-RESULT
007660         WHEN DFM-MODE-PCT
007670             STRING
007680                 DFM-BIDIR-PCT DELIMITED BY SIZE
007690                 "% (F: " DELIMITED BY SIZE
007700                 DFM-FWD-PCT DELIMITED BY SIZE
007710                 "% / R: " DELIMITED BY SIZE
007720                 DFM-REV-PCT DELIMITED BY SIZE
007730                 "%)" DELIMITED BY SIZE
007740                 INTO DFM-RESULT
007750         WHEN DFM-MODE-AVG
007760             STRING
007770                 DFM-BIDIR-AVG DELIMITED BY SIZE
007780                 " (F: " DELIMITED BY SIZE
007790                 DFM-FWD-AVG DELIMITED BY SIZE
007800                 " / R: " DELIMITED BY SIZE
007810                 DFM-REV-AVG DELIMITED BY SIZE
007820                 ")" DELIMITED BY SIZE
007830                 INTO DFM-RESULT
007840     END-EVALUATE.
007850*-----------------------------------------------------------------
007860 8500-SORT-STATIONS.
007870*    SORTS THE UNSORTED STATION WORK FILE ASCENDING BY STATION
007880*    ID AND WRITES THE RESULT TO STATION-OUT.
007890*-----------------------------------------------------------------
007900     SORT SORT-WORK-FILE
007910         ON ASCENDING KEY T-STATION-ID
007920         USING WK-STATION-FILE
007930         GIVING C-STATION-FILE.
007940******************************************************************
