000100******************************************************************
000110*                                                                *
000120*    PROGRAM:      2-AUGTRIP                                     *
000130*    AUTHOR:       F. XAVIER MALLET                              *
000140*    INSTALLATION: BLUEBIKES DATA SERVICES                       *
000150*    DATE-WRITTEN: 05/02/1990                                    *
000160*    DATE-COMPILED:                                              *
000170*    SECURITY:     NON-CONFIDENTIAL                              *
000180*                                                                *
000190******************************************************************
000200*    REMARKS.                                                   *
000210*    SECOND STEP OF THE NIGHTLY TRIP-FILE BATCH.  READS THE      *
000220*    CLEANED TRIP FILE (TRIP-IN) AND ENRICHES EACH RECORD WITH   *
000230*    THE ORIGIN/DESTINATION MUNICIPALITY, A MUNICIPALITY-        *
000240*    PREFIXED DISPLAY NAME FOR EACH STATION, AND A NORMALIZED    *
000250*    BIKE-TYPE CODE.  ONE OUTPUT RECORD PER INPUT RECORD -- NO   *
000260*    FILTERING, NO TOTALS, NO CONTROL BREAKS.                    *
000270*                                                                *
000280*-----------------------------------------------------------------
000290*    CHANGE LOG                                                 *
000300*-----------------------------------------------------------------
000310* DATE       PRGMR  TKT#    DESCRIPTION                         *
000320* ---------- ------ ------- ----------------------------------- *
000330* 05/02/1990 FXM    CR-0205 ORIGINAL WRITE-UP.                  *
000340* 09/18/1991 FXM    CR-0250 MUNICIPALITY TABLE EXTENDED TO      *
000350*                           COVER SALEM (T) AND MEDFORD (V).   *
000360* 03/06/1995 KR     CR-0360 DOCKED-BIKE CODE NOW FOLDS INTO     *
000370*                           CLASSIC-BIKE ALONG WITH THE OLD     *
000380*                           CLASSIC CODE -- SEE NORMALIZER.     *
000390* 11/09/1998 KR     CR-0513 Y2K REVIEW -- NO DATE ARITHMETIC    *
000400*                           IN THIS PROGRAM.  SIGNED OFF.       *
000410* 02/11/2002 JMA    CR-0601 STATION-NAME-FORMATTER NOW LEAVES   *
000420*                           THE RAW NAME ALONE WHEN THE ID OR   *
000430*                           THE NAME ITSELF IS BLANK.           *
000440*-----------------------------------------------------------------
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID. 2-AUGTRIP.
000470 AUTHOR. F. XAVIER MALLET.
000480 INSTALLATION. BLUEBIKES DATA SERVICES.
000490 DATE-WRITTEN. 05/02/1990.
000500 DATE-COMPILED.
000510 SECURITY. NON-CONFIDENTIAL.
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-3081.
000560 OBJECT-COMPUTER. IBM-3081.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*-----------------------------------------------------------------
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT E-TRIP-FILE ASSIGN TO TRIPIN
000630         ORGANIZATION LINE SEQUENTIAL
000640         FILE STATUS IS WS-TRIPIN-STATUS.
000650     SELECT C-AUGMENT-FILE ASSIGN TO AUGMOUT
000660         ORGANIZATION LINE SEQUENTIAL
000670         FILE STATUS IS WS-AUGMENT-STATUS.
000680******************************************************************
000690 DATA DIVISION.
000700 FILE SECTION.
000710*-----------------------------------------------------------------
000720*    TRIP-IN -- CLEANED TRIP RECORD, WITH DURATION
000730*-----------------------------------------------------------------
000740 FD  E-TRIP-FILE.
000750 01  E-TRIP-REC.
000760     05  E-RIDE-ID                PIC X(20).
000770     05  E-RIDEABLE-TYPE           PIC X(13).
000780     05  E-STARTED-AT              PIC X(19).
000790     05  E-ENDED-AT                PIC X(19).
000800     05  E-START-STATION-NAME     PIC X(50).
000810     05  E-START-STATION-ID        PIC X(08).
000820     05  E-END-STATION-NAME       PIC X(50).
000830     05  E-END-STATION-ID          PIC X(08).
000840     05  E-START-LAT               PIC S9(03)V9(05).
000850     05  E-START-LNG               PIC S9(03)V9(05).
000860     05  E-END-LAT                 PIC S9(03)V9(05).
000870     05  E-END-LNG                 PIC S9(03)V9(05).
000880     05  E-MEMBER-CASUAL           PIC X(06).
000890     05  E-DURATION-MINUTES        PIC S9(05).
000900     05  FILLER                    PIC X(01).
000910*-----------------------------------------------------------------
000920*    AUGMENT-OUT -- ENRICHED TRIP RECORD
000930*-----------------------------------------------------------------
000940 FD  C-AUGMENT-FILE.
000950 01  C-AUG-REC.
000960     05  C-RIDE-ID                PIC X(20).
000970     05  C-RIDEABLE-TYPE           PIC X(13).
000980     05  C-STARTED-AT              PIC X(19).
000990     05  C-ENDED-AT                PIC X(19).
001000     05  C-START-STATION-NAME     PIC X(62).
001010     05  C-START-STATION-ID        PIC X(08).
001020     05  C-START-MUNICIPALITY      PIC X(10).
001030     05  C-END-STATION-NAME       PIC X(62).
001040     05  C-END-STATION-ID          PIC X(08).
001050     05  C-END-MUNICIPALITY        PIC X(10).
001060     05  C-START-LAT               PIC S9(03)V9(05).
001070     05  C-START-LNG               PIC S9(03)V9(05).
001080     05  C-END-LAT                 PIC S9(03)V9(05).
001090     05  C-END-LNG                 PIC S9(03)V9(05).
001100     05  C-MEMBER-CASUAL           PIC X(06).
001110     05  C-DURATION-MINUTES        PIC S9(05).
001120     05  FILLER                    PIC X(01).
001130******************************************************************
001140 WORKING-STORAGE SECTION.
001150*-----------------------------------------------------------------
001160 01  FILE-WORKING-MANAGER.
001170     05  WS-TRIPIN-STATUS         PIC X(02) VALUE "00".
001180     05  WS-AUGMENT-STATUS        PIC X(02) VALUE "00".
001190     05  TRIPIN-EOF-SW             PIC X(01) VALUE SPACE.
001200         88  TRIPIN-EOF                      VALUE HIGH-VALUE.
001210     05  FILLER                    PIC X(01).
001220 77  WS-RECORD-COUNT              PIC 9(07) COMP VALUE ZERO.
001230*-----------------------------------------------------------------
001240*    MUNICIPALITY-LOOKUP WORK AREA -- FIRST CHARACTER OF THE
001250*    STATION ID IS FOLDED TO UPPER CASE AND TESTED AGAINST THE
001260*    SHOP'S MUNICIPALITY-CODE TABLE.
001270*-----------------------------------------------------------------
001280 01  MUNICIPALITY-WORKING-MANAGER.
001290     05  MUN-STATION-ID           PIC X(08).
001300     05  MUN-FIRST-CHAR REDEFINES MUN-STATION-ID.
001310         10  MUN-FIRST-BYTE       PIC X(01).
001320         10  FILLER               PIC X(07).
001330     05  MUN-RESULT               PIC X(10).
001340     05  FILLER                   PIC X(01).
001350*-----------------------------------------------------------------
001360*    STATION-NAME-FORMATTER WORK AREA
001370*-----------------------------------------------------------------
001380 01  NAME-FORMAT-WORKING-MANAGER.
001390     05  NFW-STATION-ID           PIC X(08).
001400     05  NFW-RAW-NAME             PIC X(50).
001410     05  NFW-MUNICIPALITY         PIC X(10).
001420     05  NFW-DISPLAY-NAME         PIC X(62).
001430     05  NFW-DISPLAY-PIECES REDEFINES NFW-DISPLAY-NAME.
001440         10  NFW-DISP-MUN-PART    PIC X(10).
001450         10  NFW-DISP-COLON       PIC X(02).
001460         10  NFW-DISP-NAME-PART   PIC X(50).
001470     05  FILLER                   PIC X(01).
001480*-----------------------------------------------------------------
001490*    BIKE-TYPE-NORMALIZER WORK AREA -- ALTERNATE VIEW LETS THE
001500*    NORMALIZER COMPARE THE FIRST SIX BYTES QUICKLY.
001510*-----------------------------------------------------------------
001520 01  BIKE-TYPE-WORKING-MANAGER.
001530     05  BTW-RAW-TYPE             PIC X(13).
001540     05  BTW-RAW-PREFIX REDEFINES BTW-RAW-TYPE.
001550         10  BTW-FIRST-SIX        PIC X(06).
001560         10  FILLER               PIC X(07).
001570     05  BTW-NORMALIZED-TYPE      PIC X(13).
001580     05  FILLER                   PIC X(01).
001590******************************************************************
001600 PROCEDURE DIVISION.
001610*-----------------------------------------------------------------
001620 0000-MAIN-PROCEDURE.
001630*-----------------------------------------------------------------
001640     PERFORM 1000-OPEN-FILES.
001650     PERFORM 2000-READ-TRIPIN.
001660     PERFORM 3000-AUGMENT-TRIP THRU 3000-EXIT
001670         UNTIL TRIPIN-EOF.
001680     PERFORM 8000-CLOSE-FILES.
001690     DISPLAY "2-AUGTRIP RECORDS WRITTEN: " WS-RECORD-COUNT.
001700     STOP RUN.
001710*-----------------------------------------------------------------
001720 1000-OPEN-FILES.
001730*-----------------------------------------------------------------
001740     OPEN INPUT E-TRIP-FILE.
001750     OPEN OUTPUT C-AUGMENT-FILE.
001760     IF WS-TRIPIN-STATUS NOT = "00"
001770         DISPLAY "2-AUGTRIP: TRIP-IN OPEN ERROR " WS-TRIPIN-STATUS
001780         STOP RUN
001790     END-IF.
001800*-----------------------------------------------------------------
001810 2000-READ-TRIPIN.
001820*-----------------------------------------------------------------
001830     READ E-TRIP-FILE
001840         AT END
001850             MOVE HIGH-VALUE TO TRIPIN-EOF-SW
001860     END-READ.
001870*-----------------------------------------------------------------
001880 3000-AUGMENT-TRIP.
001890*-----------------------------------------------------------------
001900     MOVE E-RIDE-ID           TO C-RIDE-ID.
001910     MOVE E-STARTED-AT        TO C-STARTED-AT.
001920     MOVE E-ENDED-AT          TO C-ENDED-AT.
001930     MOVE E-START-STATION-ID TO C-START-STATION-ID.
001940     MOVE E-END-STATION-ID    TO C-END-STATION-ID.
001950     MOVE E-START-LAT         TO C-START-LAT.
001960     MOVE E-START-LNG         TO C-START-LNG.
001970     MOVE E-END-LAT           TO C-END-LAT.
001980     MOVE E-END-LNG           TO C-END-LNG.
001990     MOVE E-MEMBER-CASUAL     TO C-MEMBER-CASUAL.
002000     MOVE E-DURATION-MINUTES  TO C-DURATION-MINUTES.
002010     MOVE E-START-STATION-ID TO MUN-STATION-ID.
002020     PERFORM 4100-LOOKUP-MUNICIPALITY.
002030     MOVE MUN-RESULT          TO C-START-MUNICIPALITY.
002040     MOVE E-START-STATION-ID TO NFW-STATION-ID.
002050     MOVE E-START-STATION-NAME TO NFW-RAW-NAME.
002060     MOVE MUN-RESULT          TO NFW-MUNICIPALITY.
002070     PERFORM 4200-FORMAT-STATION-NAME.
002080     MOVE NFW-DISPLAY-NAME    TO C-START-STATION-NAME.
002090     MOVE E-END-STATION-ID    TO MUN-STATION-ID.
002100     PERFORM 4100-LOOKUP-MUNICIPALITY.
002110     MOVE MUN-RESULT          TO C-END-MUNICIPALITY.
002120     MOVE E-END-STATION-ID    TO NFW-STATION-ID.
002130     MOVE E-END-STATION-NAME  TO NFW-RAW-NAME.
002140     MOVE MUN-RESULT          TO NFW-MUNICIPALITY.
002150     PERFORM 4200-FORMAT-STATION-NAME.
002160     MOVE NFW-DISPLAY-NAME    TO C-END-STATION-NAME.
002170     MOVE E-RIDEABLE-TYPE     TO BTW-RAW-TYPE.
002180     PERFORM 4300-NORMALIZE-BIKE-TYPE.
002190     MOVE BTW-NORMALIZED-TYPE TO C-RIDEABLE-TYPE.
002200     WRITE C-AUG-REC.
002210     ADD 1 TO WS-RECORD-COUNT.
002220     PERFORM 2000-READ-TRIPIN.
002230 3000-EXIT.
002240     EXIT.
002250*-----------------------------------------------------------------
002260 4100-LOOKUP-MUNICIPALITY.
002270*    FIRST CHARACTER OF THE STATION ID, UPPER-CASED, DRIVES THE
002280*    MUNICIPALITY CODE.  BLANK ID OR AN UNRECOGNIZED LETTER
002290*    RESULTS IN AN EMPTY MUNICIPALITY.
002300*-----------------------------------------------------------------
002310     MOVE SPACE TO MUN-RESULT.
002320     INSPECT MUN-FIRST-BYTE CONVERTING
002330         "abcdefghijklmnopqrstuvwxyz" TO
002340         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002350     EVALUATE TRUE
002360         WHEN MUN-FIRST-BYTE = "A" OR "B" OR "C" OR "D" OR "E"
002370                              OR "F" OR "G" OR "H"
002380             MOVE "Boston"     TO MUN-RESULT
002390         WHEN MUN-FIRST-BYTE = "K"
002400             MOVE "Brookline"  TO MUN-RESULT
002410         WHEN MUN-FIRST-BYTE = "L"
002420             MOVE "Lexington"  TO MUN-RESULT
002430         WHEN MUN-FIRST-BYTE = "M"
002440             MOVE "Cambridge"  TO MUN-RESULT
002450         WHEN MUN-FIRST-BYTE = "N"
002460             MOVE "Newton"     TO MUN-RESULT
002470         WHEN MUN-FIRST-BYTE = "R"
002480             MOVE "Revere"     TO MUN-RESULT
002490         WHEN MUN-FIRST-BYTE = "S"
002500             MOVE "Somerville" TO MUN-RESULT
002510         WHEN MUN-FIRST-BYTE = "T"
002520             MOVE "Salem"      TO MUN-RESULT
002530         WHEN MUN-FIRST-BYTE = "V"
002540             MOVE "Medford"    TO MUN-RESULT
002550         WHEN MUN-FIRST-BYTE = "W"
002560             MOVE "Watertown"  TO MUN-RESULT
002570         WHEN OTHER
002580             MOVE SPACE        TO MUN-RESULT
002590     END-EVALUATE.
002600*-----------------------------------------------------------------
002610 4200-FORMAT-STATION-NAME.
002620*    WHEN THE STATION ID AND THE RAW NAME ARE BOTH PRESENT AND
002630*    THE MUNICIPALITY LOOKUP CAME BACK NON-EMPTY, THE DISPLAY
002640*    NAME IS "MUNICIPALITY: RAW NAME".  OTHERWISE THE RAW NAME
002650*    PASSES THROUGH UNCHANGED (CR-0601).
002660*-----------------------------------------------------------------
002670     MOVE SPACE TO NFW-DISPLAY-NAME.
002680     IF NFW-STATION-ID NOT = SPACE
002690         AND NFW-RAW-NAME NOT = SPACE
002700         AND NFW-MUNICIPALITY NOT = SPACE
002710         STRING NFW-MUNICIPALITY DELIMITED BY SPACE
002720             ": " DELIMITED BY SIZE
002730             NFW-RAW-NAME DELIMITED BY SIZE
002740             INTO NFW-DISPLAY-NAME
002750     ELSE
002760         MOVE NFW-RAW-NAME TO NFW-DISPLAY-NAME
002770     END-IF.
002780*-----------------------------------------------------------------
002790 4300-NORMALIZE-BIKE-TYPE.
002800*    "DOCKED_BIKE" AND "CLASSIC_BIKE" BOTH FOLD TO "CLASSIC_BIKE"
002810*    (CR-0360); EVERY OTHER CODE, INCLUDING "ELECTRIC_BIKE",
002820*    PASSES THROUGH UNCHANGED.
002830*-----------------------------------------------------------------
002840     MOVE BTW-RAW-TYPE TO BTW-NORMALIZED-TYPE.
002850     IF BTW-RAW-TYPE = "docked_bike " OR BTW-RAW-TYPE =
002860         "classic_bike "
002870         MOVE "classic_bike " TO BTW-NORMALIZED-TYPE
002880     END-IF.
002890*-----------------------------------------------------------------
002900 8000-CLOSE-FILES.
002910*-----------------------------------------------------------------
002920     CLOSE E-TRIP-FILE C-AUGMENT-FILE.
002930******************************************************************
